000100***************************************************************** 00000100
000200* LOGREC    -- ACCESS LOG ENTRY RECORD LAYOUT                     00000200
000300*                                                                 00000300
000400* ONE ENTRY PER LINE OF THE WEB SERVER ACCESS LOG, "COMBINED      00000400
000500* TIMED" FORMAT.  THE RAW TEXT LINE IS UNSTRUNG INTO THIS LAYOUT  00000500
000600* BY LGPARSE; LGANLYZ COPIES THIS MEMBER INTO WORKING-STORAGE AND 00000600
000700* LGPARSE COPIES IT INTO ITS LINKAGE SECTION SO THE TWO PROGRAMS  00000700
000800* SHARE ONE DEFINITION OF A LOG ENTRY.                            00000800
000900*                                                                 00000900
001000*    HISTORY                                                      00001000
001100*    --------------------------------------------------------     00001100
001200*    1993-04-11  RWS  ORIGINAL LAYOUT, HTTPD COMMON LOG FORMAT.   00001200
001300*    1994-11-02  RWS  ADDED UPSTREAM-RESPONSE-TIME FOR THE NEW    00001300
001400*                     REVERSE PROXY TIER.                         00001400
001500*    1998-02-19  DLK  Y2K -- LG-TS-YEAR WIDENED TO 4 DIGITS, SEE  00001500
001600*                     CHANGE LOG IN LGPARSE.                      00001600
001700***************************************************************** 00001700
001800 01  LG-LOG-ENTRY.                                                00001800
001900     05  LG-REMOTE-ADDR              PIC X(15).                   00001900
002000     05  LG-REMOTE-USER              PIC X(16).                   00002000
002100     05  LG-TIMESTAMP                PIC X(26).                   00002100
002200*        DD/MON/YYYY:HH:MM:SS +ZZZZ, ENGLISH MONTH ABBREVIATIONS. 00002200
002300     05  LG-TIMESTAMP-PARTS REDEFINES LG-TIMESTAMP.               00002300
002400         10  LG-TS-DAY               PIC X(02).                   00002400
002500         10  FILLER                  PIC X(01).                   00002500
002600         10  LG-TS-MONTH-NAME        PIC X(03).                   00002600
002700         10  FILLER                  PIC X(01).                   00002700
002800         10  LG-TS-YEAR               PIC X(04).                  00002800
002900         10  FILLER                  PIC X(01).                   00002900
003000         10  LG-TS-HOUR              PIC X(02).                   00003000
003100         10  FILLER                  PIC X(01).                   00003100
003200         10  LG-TS-MINUTE            PIC X(02).                   00003200
003300         10  FILLER                  PIC X(01).                   00003300
003400         10  LG-TS-SECOND            PIC X(02).                   00003400
003500         10  FILLER                  PIC X(01).                   00003500
003600         10  LG-TS-ZONE              PIC X(05).                   00003600
003700     05  LG-VERB                     PIC X(08).                   00003700
003800     05  LG-PATH                     PIC X(64).                   00003800
003900     05  LG-STATUS                   PIC 9(03).                   00003900
004000     05  LG-STATUS-ALPHA REDEFINES LG-STATUS                      00004000
004100                                     PIC X(03).                   00004100
004200     05  LG-BODY-BYTES-SENT          PIC 9(09).                   00004200
004300     05  LG-REQUEST-TIME             PIC S9(04)V9(03).            00004300
004400     05  LG-UPSTREAM-RESPONSE-TIME   PIC S9(04)V9(03).            00004400
004500     05  LG-ENTRY-VALID-SW           PIC X(01) VALUE 'N'.         00004500
004600         88  LG-ENTRY-IS-VALID           VALUE 'Y'.               00004600
004700         88  LG-ENTRY-IS-INVALID         VALUE 'N'.               00004700
004800     05  FILLER                      PIC X(10).                   00004800
