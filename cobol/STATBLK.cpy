000100***************************************************************** 00000100
000200* STATBLK   -- DESCRIPTIVE STATISTICS BLOCK                       00000200
000300*                                                                 00000300
000400* MEAN, MEDIAN AND THE 90TH/75TH/25TH PERCENTILES FOR ONE         00000400
000500* MEASUREMENT SERIES.  FILLED BY LGSTATS, PRINTED BY LGANLYZ'S    00000500
000600* 845-WRITE-STAT-LINES.  AN EMPTY SERIES LEAVES                   00000600
000700* LG-STAT-PRESENT-SW AT 'N' AND THE FIVE VALUES AT ZERO -- THE    00000700
000800* CALLER MUST TEST THE SWITCH BEFORE PRINTING, NOT THE VALUES.    00000800
000900*                                                                 00000900
001000*    HISTORY                                                      00001000
001100*    --------------------------------------------------------     00001100
001200*    1994-03-02  RWS  ORIGINAL, MEAN AND MEDIAN ONLY.             00001200
001300*    1994-07-19  RWS  ADDED 90TH/75TH/25TH PERCENTILE.            00001300
001400***************************************************************** 00001400
001500 01  LG-STATISTICS-BLOCK.                                         00001500
001600     05  LG-STAT-PRESENT-SW          PIC X(01) VALUE 'N'.         00001600
001700         88  LG-STAT-IS-PRESENT          VALUE 'Y'.               00001700
001800         88  LG-STAT-NOT-PRESENT          VALUE 'N'.              00001800
001900     05  LG-STAT-MEAN                PIC S9(07)V9(05) COMP-3.     00001900
002000     05  LG-STAT-MEDIAN              PIC S9(07)V9(05) COMP-3.     00002000
002100     05  LG-STAT-PERC90              PIC S9(07)V9(05) COMP-3.     00002100
002200     05  LG-STAT-PERC75              PIC S9(07)V9(05) COMP-3.     00002200
002300     05  LG-STAT-PERC25              PIC S9(07)V9(05) COMP-3.     00002300
002400     05  FILLER                      PIC X(08).                   00002400
002500*                                                                 00002500
002600*        ZONED ALTERNATE VIEW OF THE MEAN, USED WHEN A STATISTIC  00002600
002700*        HAS TO BE MOVED INTO A DISPLAY-USAGE PARAMETER AREA FOR  00002700
002800*        A CALLED PROGRAM THAT HAS NO COMP-3 SUPPORT.             00002800
002900 01  LG-STAT-MEAN-ZONED REDEFINES LG-STATISTICS-BLOCK.            00002900
003000     05  FILLER                      PIC X(01).                   00003000
003100     05  LG-STAT-MEAN-Z              PIC S9(07)V9(05).            00003100
003200     05  FILLER                      PIC X(31).                   00003200
