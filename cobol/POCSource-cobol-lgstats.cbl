000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM :  LGSTATS                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  R. W. STOUT                                          00000700
000800*                                                                 00000800
000900* DESCRIPTIVE STATISTICS FOR ONE MEASUREMENT SERIES -- MEAN,      00000900
001000* MEDIAN, AND THE 90TH/75TH/25TH PERCENTILES.  CALLED ONCE PER    00001000
001100* SERIES (REQUEST TIME, UPSTREAM TIME, BODY BYTES SENT) FOR THE   00001100
001200* OVERALL TOTALS AND AGAIN FOR EACH MONITORED-PATH GROUP, SO IT   00001200
001300* NEVER ASSUMES ANYTHING ABOUT WHERE THE SERIES CAME FROM -- ALL  00001300
001400* IT SEES IS THE ARRAY, THE COUNT, AND COPY STATBLK TO FILL IN.   00001400
001500*                                                                 00001500
001600* AN EMPTY SERIES (LK-SERIES-CNT = 0) RETURNS LG-STAT-PRESENT-SW  00001600
001700* SET TO 'N' WITHOUT TOUCHING THE FIVE VALUES.                    00001700
001800*                                                                 00001800
001900*    CHANGE LOG                                                   00001900
002000*    --------------------------------------------------------     00002000
002100*    1994-03-02  RWS  ORIGINAL -- MEAN AND MEDIAN, BUBBLE SORT.   00002100
002200*    1994-07-19  RWS  ADDED 90TH/75TH/25TH PERCENTILE PER THE     00002200
002300*                     REPORTING STANDARDS COMMITTEE WRITE-UP.     00002300
002400*    1996-09-03  TLH  SWITCHED THE SORT FROM A BUBBLE TO A        00002400
002500*                     STRAIGHT INSERTION SORT -- THE BUBBLE SORT  00002500
002600*                     WAS TAKING TOO LONG ON THE 2000-ENTRY       00002600
002700*                     SERIES NOW THAT TRAFFIC HAS GROWN (REQ      00002700
002800*                     38204).                                     00002800
002900*    1998-02-20  DLK  Y2K SWEEP -- NO DATE FIELDS HERE, ENTRY     00002900
003000*                     LOGGED PER DEPT STANDARD.                   00003000
003100*    2005-09-08  JMP  ACTUALLY WIRED UP 299-DUMP-SERIES -- THE    00003100
003200*                     UPSI-0 SWITCH AND BOTH DIAGNOSTIC VIEWS HAD 00003200
003300*                     BEEN SITTING HERE SINCE 1994 WITH NO CALLER 00003300
003400*                     (REQ 44901).                                00003400
003500***************************************************************** 00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.        LGSTATS.                                      00003700
003800 AUTHOR.            R W STOUT.                                    00003800
003900 INSTALLATION.      SYSTEMS GROUP - BATCH REPORTING.              00003900
004000 DATE-WRITTEN.      03/02/94.                                     00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.          UNCLASSIFIED.                                 00004200
004300*                                                                 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.   IBM-370.                                      00004600
004700 OBJECT-COMPUTER.   IBM-370.                                      00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     UPSI-0 ON STATUS IS LG-DIAG-SW-ON                            00004900
005000            OFF STATUS IS LG-DIAG-SW-OFF.                         00005000
005100*                                                                 00005100
005200 DATA DIVISION.                                                   00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005400*                                                                 00005400
005500 01  WS-WORK-SERIES.                                              00005500
005600     05  WS-WORK-CNT                 PIC S9(05) COMP VALUE +0.    00005600
005700     05  WS-WORK-VALUE OCCURS 2000 TIMES                          00005700
005800                                      INDEXED BY WS-WORK-IDX      00005800
005900                                      PIC S9(09)V9(03) COMP-3.    00005900
006000     05  FILLER                       PIC X(02).                  00006000
006100*                                                                 00006100
006200*        ALTERNATE WORKAREA VIEW USED ONLY BY 299-DUMP-SERIES WHEN00006200
006300*        UPSI-0 IS ON -- LETS US DISPLAY THE FRONT OF THE TABLE AS00006300
006400*        RAW BYTES WITHOUT SETTING UP A SEPARATE DISPLAY FIELD.   00006400
006500 01  WS-WORK-DUMP-VIEW REDEFINES WS-WORK-SERIES.                  00006500
006600     05  FILLER                       PIC X(02).                  00006600
006700     05  WS-DUMP-FRONT                PIC X(28).                  00006700
006800     05  FILLER                       PIC X(13974).               00006800
006900*                                                                 00006900
007000*        SUBSCRIPTS AND OTHER SIMPLE UNGROUPED SCALARS, KEPT AS   00007000
007100*        STANDALONE 77-LEVEL ITEMS THE WAY WRKSFINL KEEPS SUB1/   00007100
007200*        SUB2/FILE-STATUS.                                        00007200
007300 77  WS-I                             PIC S9(05) COMP VALUE +0.   00007300
007400 77  WS-J                             PIC S9(05) COMP VALUE +0.   00007400
007500 77  WS-RANK                          PIC S9(05) COMP VALUE +0.   00007500
007600 77  WS-PERCENTILE-PCT                PIC S9(03) COMP.            00007600
007700 77  WS-MID-LOW                       PIC S9(05) COMP.            00007700
007800 77  WS-MID-HIGH                      PIC S9(05) COMP.            00007800
007900 77  WS-EVEN-ODD-QUOT                 PIC S9(05) COMP.            00007900
008000 77  WS-EVEN-ODD-REM                  PIC S9(05) COMP.            00008000
008100 77  WS-RANK-R                        PIC S9(05)V9(06) COMP-3.    00008100
008200 77  WS-RANK-F                        PIC S9(05)V9(06) COMP-3.    00008200
008300*                                                                 00008300
008400 01  WS-HOLD-VALUE                    PIC S9(09)V9(03) COMP-3.    00008400
008500*                                                                 00008500
008600*        DIAGNOSTIC BYTE VIEW OF THE RESULT VALUE, USED BY        00008600
008700*        299-DUMP-SERIES WHEN UPSI-0 IS ON.                       00008700
008800 01  WS-HOLD-VALUE-X REDEFINES WS-HOLD-VALUE                      00008800
008900                                      PIC X(06).                  00008900
009000*                                                                 00009000
009100 01  WS-SUM-AREA                      PIC S9(11)V9(03) COMP-3     00009100
009200                                       VALUE +0.                  00009200
009300 01  WS-SUM-AREA-X REDEFINES WS-SUM-AREA                          00009300
009400                                      PIC X(08).                  00009400
009500*                                                                 00009500
009600 LINKAGE SECTION.                                                 00009600
009700 01  LK-SERIES-CNT                    PIC S9(05) COMP.            00009700
009800 01  LK-SERIES-VALUE OCCURS 2000 TIMES                            00009800
009900                                      PIC S9(09)V9(03) COMP-3.    00009900
010000 COPY STATBLK.                                                    00010000
010100*                                                                 00010100
010200 PROCEDURE DIVISION USING LK-SERIES-CNT                           00010200
010300                           LK-SERIES-VALUE                        00010300
010400                           LG-STATISTICS-BLOCK.                   00010400
010500*                                                                 00010500
010600 0000-MAIN-STATS.                                                 00010600
010700     MOVE 'N' TO LG-STAT-PRESENT-SW.                              00010700
010800     MOVE 0 TO LG-STAT-MEAN LG-STAT-MEDIAN                        00010800
010900               LG-STAT-PERC90 LG-STAT-PERC75 LG-STAT-PERC25.      00010900
011000     IF LK-SERIES-CNT > 0                                         00011000
011100         PERFORM 050-COPY-SERIES-TO-WORK                          00011100
011200         PERFORM 100-SORT-SERIES                                  00011200
011300         PERFORM 200-COMPUTE-MEAN                                 00011300
011400         PERFORM 300-COMPUTE-MEDIAN                               00011400
011500         MOVE 90 TO WS-PERCENTILE-PCT                             00011500
011600         PERFORM 400-COMPUTE-PERCENTILE                           00011600
011700         MOVE WS-HOLD-VALUE TO LG-STAT-PERC90                     00011700
011800         MOVE 75 TO WS-PERCENTILE-PCT                             00011800
011900         PERFORM 400-COMPUTE-PERCENTILE                           00011900
012000         MOVE WS-HOLD-VALUE TO LG-STAT-PERC75                     00012000
012100         MOVE 25 TO WS-PERCENTILE-PCT                             00012100
012200         PERFORM 400-COMPUTE-PERCENTILE                           00012200
012300         MOVE WS-HOLD-VALUE TO LG-STAT-PERC25                     00012300
012400         MOVE 'Y' TO LG-STAT-PRESENT-SW                           00012400
012500     END-IF.                                                      00012500
012600     IF LG-DIAG-SW-ON                                             00012600
012700         PERFORM 299-DUMP-SERIES                                  00012700
012800     END-IF.                                                      00012800
012900     GOBACK.                                                      00012900
013000*                                                                 00013000
013100 050-COPY-SERIES-TO-WORK.                                         00013100
013200     MOVE LK-SERIES-CNT TO WS-WORK-CNT.                           00013200
013300     MOVE 1 TO WS-I.                                              00013300
013400     PERFORM 055-COPY-ONE-VALUE                                   00013400
013500         UNTIL WS-I > WS-WORK-CNT.                                00013500
013600*                                                                 00013600
013700 055-COPY-ONE-VALUE.                                              00013700
013800     MOVE LK-SERIES-VALUE (WS-I) TO WS-WORK-VALUE (WS-I).         00013800
013900     ADD 1 TO WS-I.                                               00013900
014000*                                                                 00014000
014100*        STRAIGHT INSERTION SORT, ASCENDING.  REPLACED THE        00014100
014200*        ORIGINAL BUBBLE SORT 1996-09-03 -- SEE HISTORY ABOVE.    00014200
014300 100-SORT-SERIES.                                                 00014300
014400     MOVE 2 TO WS-I.                                              00014400
014500     PERFORM 105-SORT-ONE-ENTRY                                   00014500
014600         UNTIL WS-I > WS-WORK-CNT.                                00014600
014700*                                                                 00014700
014800 105-SORT-ONE-ENTRY.                                              00014800
014900     MOVE WS-WORK-VALUE (WS-I) TO WS-HOLD-VALUE.                  00014900
015000     MOVE WS-I TO WS-J.                                           00015000
015100     PERFORM 110-SHIFT-ONE-ENTRY                                  00015100
015200         UNTIL WS-J < 2                                           00015200
015300            OR WS-WORK-VALUE (WS-J - 1) NOT > WS-HOLD-VALUE.      00015300
015400     MOVE WS-HOLD-VALUE TO WS-WORK-VALUE (WS-J).                  00015400
015500     ADD 1 TO WS-I.                                               00015500
015600*                                                                 00015600
015700 110-SHIFT-ONE-ENTRY.                                             00015700
015800     MOVE WS-WORK-VALUE (WS-J - 1) TO WS-WORK-VALUE (WS-J).       00015800
015900     SUBTRACT 1 FROM WS-J.                                        00015900
016000*                                                                 00016000
016100 200-COMPUTE-MEAN.                                                00016100
016200     MOVE 0 TO WS-SUM-AREA.                                       00016200
016300     MOVE 1 TO WS-I.                                              00016300
016400     PERFORM 205-ADD-ONE-VALUE                                    00016400
016500         UNTIL WS-I > WS-WORK-CNT.                                00016500
016600     COMPUTE LG-STAT-MEAN ROUNDED = WS-SUM-AREA / WS-WORK-CNT.    00016600
016700*                                                                 00016700
016800 205-ADD-ONE-VALUE.                                               00016800
016900     ADD WS-WORK-VALUE (WS-I) TO WS-SUM-AREA.                     00016900
017000     ADD 1 TO WS-I.                                               00017000
017100*                                                                 00017100
017200 300-COMPUTE-MEDIAN.                                              00017200
017300     DIVIDE WS-WORK-CNT BY 2 GIVING WS-EVEN-ODD-QUOT              00017300
017400             REMAINDER WS-EVEN-ODD-REM.                           00017400
017500     IF WS-EVEN-ODD-REM NOT = 0                                   00017500
017600         COMPUTE WS-RANK = (WS-WORK-CNT + 1) / 2                  00017600
017700         MOVE WS-WORK-VALUE (WS-RANK) TO LG-STAT-MEDIAN           00017700
017800     ELSE                                                         00017800
017900         MOVE WS-EVEN-ODD-QUOT TO WS-MID-LOW                      00017900
018000         COMPUTE WS-MID-HIGH = WS-MID-LOW + 1                     00018000
018100         COMPUTE LG-STAT-MEDIAN ROUNDED =                         00018100
018200                 (WS-WORK-VALUE (WS-MID-LOW) +                    00018200
018300                  WS-WORK-VALUE (WS-MID-HIGH)) / 2                00018300
018400     END-IF.                                                      00018400
018500*                                                                 00018500
018600*        LINEAR-INTERPOLATION RANK METHOD.  R = 1 + (N-1)*PCT/100.00018600
018700*        K IS THE INTEGER PART OF R (MOVE TO AN INTEGER FIELD     00018700
018800*        TRUNCATES, NO INTRINSIC FUNCTION NEEDED), F IS WHAT IS   00018800
018900*        LEFT OVER.  RESULT = VALUE(K) + F*(VALUE(K+1)-VALUE(K)). 00018900
019000 400-COMPUTE-PERCENTILE.                                          00019000
019100     COMPUTE WS-RANK-R =                                          00019100
019200             1 + ((WS-WORK-CNT - 1) * WS-PERCENTILE-PCT) / 100.   00019200
019300     MOVE WS-RANK-R TO WS-RANK.                                   00019300
019400     COMPUTE WS-RANK-F = WS-RANK-R - WS-RANK.                     00019400
019500     IF WS-RANK-F = 0 OR WS-RANK NOT < WS-WORK-CNT                00019500
019600         MOVE WS-WORK-VALUE (WS-RANK) TO WS-HOLD-VALUE            00019600
019700     ELSE                                                         00019700
019800         COMPUTE WS-HOLD-VALUE ROUNDED =                          00019800
019900                 WS-WORK-VALUE (WS-RANK) +                        00019900
020000                 WS-RANK-F * (WS-WORK-VALUE (WS-RANK + 1) -       00020000
020100                              WS-WORK-VALUE (WS-RANK))            00020100
020200     END-IF.                                                      00020200
020300*                                                                 00020300
020400*        DIAGNOSTIC DUMP OF THE WORK SERIES AND THE LAST RESULT --00020400
020500*        ONLY FIRES WHEN UPSI-0 IS ON, FOR A DEVELOPER CHECKING A 00020500
020600*        SUSPECT PERCENTILE AT THE CONSOLE.                       00020600
020700 299-DUMP-SERIES.                                                 00020700
020800     DISPLAY 'LGSTATS - SERIES FRONT: ' WS-DUMP-FRONT.            00020800
020900     DISPLAY 'LGSTATS - LAST RESULT: ' WS-HOLD-VALUE-X.           00020900
