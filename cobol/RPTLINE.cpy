000100***************************************************************** 00000100
000200* RPTLINE   -- PRINT LINE LAYOUTS FOR THE LOG ANALYSIS REPORT     00000200
000300*                                                                 00000300
000400* EVERY LINE LGANLYZ WRITES TO REPORT IS BUILT IN ONE OF THESE    00000400
000500* AREAS AND MOVED OUT WITH "WRITE REPORT-RECORD FROM ...", THE    00000500
000600* SAME WAY SAM1's RPT-STATS-DETAIL WAS BUILT AND WRITTEN.  COUNT  00000600
000700* AND STATISTIC LINES COME IN A FLUSH-LEFT FORM (OVERALL SECTIONS)00000700
000800* AND AN 8-SPACE-INDENTED FORM (PER-PATH DETAIL SECTIONS).        00000800
000900*                                                                 00000900
001000*    HISTORY                                                      00001000
001100*    --------------------------------------------------------     00001100
001200*    1994-03-02  RWS  ORIGINAL, OVERALL SUMMARY ONLY.             00001200
001300*    1994-07-19  RWS  ADDED INDENTED FORMS FOR THE PER-PATH DETAIL00001300
001400*                     REPORT.                                     00001400
001500***************************************************************** 00001500
001600 01  LG-RPT-REQUESTS-LINE.                                        00001600
001700     05  FILLER                      PIC X(10) VALUE 'Requests: '.00001700
001800     05  LG-RPT-REQUESTS-CNT         PIC ZZ,ZZZ,ZZ9.              00001800
001900     05  FILLER                      PIC X(112) VALUE SPACES.     00001900
002000*                                                                 00002000
002100 01  LG-RPT-ZERO-LINE.                                            00002100
002200     05  FILLER                      PIC X(24)                    00002200
002300                         VALUE 'Zero requests analyzed.'.         00002300
002400     05  FILLER                      PIC X(108) VALUE SPACES.     00002400
002500*                                                                 00002500
002600 01  LG-RPT-PATH-HDR-LINE.                                        00002600
002700     05  LG-RPT-PATH-TEXT            PIC X(64).                   00002700
002800     05  FILLER                      PIC X(68) VALUE SPACES.      00002800
002900*                                                                 00002900
003000 01  LG-RPT-SECTION-HDR-LINE.                                     00003000
003100     05  LG-RPT-HDR-TEXT             PIC X(20).                   00003100
003200     05  FILLER                      PIC X(112) VALUE SPACES.     00003200
003300*                                                                 00003300
003400 01  LG-RPT-SECTION-HDR-IND-LINE.                                 00003400
003500     05  FILLER                      PIC X(04) VALUE SPACES.      00003500
003600     05  LG-RPT-HDR-IND-TEXT         PIC X(20).                   00003600
003700     05  FILLER                      PIC X(108) VALUE SPACES.     00003700
003800*                                                                 00003800
003900 01  LG-RPT-COUNT-LINE.                                           00003900
004000     05  FILLER                      PIC X(04) VALUE SPACES.      00004000
004100     05  LG-RPT-COUNT-VALUE          PIC ZZ,ZZZ,ZZ9.              00004100
004200     05  FILLER                      PIC X(03) VALUE SPACES.      00004200
004300     05  LG-RPT-COUNT-KEY            PIC X(64).                   00004300
004400     05  FILLER                      PIC X(51) VALUE SPACES.      00004400
004500*                                                                 00004500
004600 01  LG-RPT-COUNT-LINE-IND.                                       00004600
004700     05  FILLER                      PIC X(08) VALUE SPACES.      00004700
004800     05  LG-RPT-COUNT-IND-VALUE      PIC ZZ,ZZZ,ZZ9.              00004800
004900     05  FILLER                      PIC X(03) VALUE SPACES.      00004900
005000     05  LG-RPT-COUNT-IND-KEY        PIC X(64).                   00005000
005100     05  FILLER                      PIC X(47) VALUE SPACES.      00005100
005200*                                                                 00005200
005300*        VALUE FIELD IS HELD TO A 10-CHARACTER COLUMN PER THE     00005300
005400*        REPORTING STANDARDS COMMITTEE WRITE-UP -- -(3)9.99999    00005400
005500*        GIVES A SIGN, UP TO 4 INTEGER DIGITS AND THE FULL 5      00005500
005600*        DECIMAL DIGITS LG-STAT-MEAN ET AL. CARRY IN STATBLK.     00005600
005700 01  LG-RPT-STAT-LINE.                                            00005700
005800     05  FILLER                      PIC X(04) VALUE SPACES.      00005800
005900     05  LG-RPT-STAT-VALUE           PIC -(3)9.99999.             00005900
006000     05  FILLER                      PIC X(03) VALUE SPACES.      00006000
006100     05  LG-RPT-STAT-LABEL           PIC X(20).                   00006100
006200     05  FILLER                      PIC X(95) VALUE SPACES.      00006200
006300*                                                                 00006300
006400 01  LG-RPT-STAT-LINE-IND.                                        00006400
006500     05  FILLER                      PIC X(08) VALUE SPACES.      00006500
006600     05  LG-RPT-STAT-IND-VALUE       PIC -(3)9.99999.             00006600
006700     05  FILLER                      PIC X(03) VALUE SPACES.      00006700
006800     05  LG-RPT-STAT-IND-LABEL       PIC X(20).                   00006800
006900     05  FILLER                      PIC X(91) VALUE SPACES.      00006900
007000*                                                                 00007000
007100 01  LG-RPT-ELAPSED-LINE.                                         00007100
007200     05  FILLER                      PIC X(18)                    00007200
007300                         VALUE 'Analyzed logs in '.               00007300
007400     05  LG-RPT-ELAPSED-SECS         PIC Z9.999.                  00007400
007500     05  FILLER                      PIC X(02) VALUE 's.'.        00007500
007600     05  FILLER                      PIC X(106) VALUE SPACES.     00007600
007700*                                                                 00007700
007800 01  LG-RPT-BLANK-LINE                PIC X(132) VALUE SPACES.    00007800
007900*                                                                 00007900
008000*        STAT-LABEL VALUES, MOVED TO LG-RPT-STAT-LABEL OR         00008000
008100*        LG-RPT-STAT-IND-LABEL BY 845-WRITE-STAT-LINES.           00008100
008200 01  LG-RPT-STAT-LABELS.                                          00008200
008300     05  LG-RPT-LABEL-MEAN           PIC X(20) VALUE 'mean'.      00008300
008400     05  LG-RPT-LABEL-MEDIAN         PIC X(20) VALUE 'median'.    00008400
008500     05  LG-RPT-LABEL-PERC90         PIC X(20)                    00008500
008600                         VALUE '90th percentile'.                 00008600
008700     05  LG-RPT-LABEL-PERC75         PIC X(20)                    00008700
008800                         VALUE '75th percentile'.                 00008800
008900     05  LG-RPT-LABEL-PERC25         PIC X(20)                    00008900
009000                         VALUE '25th percentile'.                 00009000
009100     05  FILLER                      PIC X(04).                   00009100
