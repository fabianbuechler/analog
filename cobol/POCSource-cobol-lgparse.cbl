000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM :  LGPARSE                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  R. W. STOUT                                          00000700
000800*                                                                 00000800
000900* UNSTRINGS ONE LINE OF THE WEB SERVER ACCESS LOG IN "COMBINED    00000900
001000* TIMED" FORMAT INTO LG-LOG-ENTRY (COPY LOGREC).  CALLED ONCE PER 00001000
001100* LINE BY LGANLYZ's 100-PROCESS-LOG-RECORDS.  A LINE THAT DOES NOT00001100
001200* MATCH THE EXPECTED LAYOUT, OR IS MISSING A REQUIRED FIELD, COMES00001200
001300* BACK WITH LK-PARSE-OK = 'N' AND LGANLYZ SKIPS IT -- THIS PROGRAM00001300
001400* NEVER ABENDS ON BAD INPUT.                                      00001400
001500*                                                                 00001500
001600* EXPECTED LINE, ONE SPACE BETWEEN TOKENS:                        00001600
001700*   remote_addr - remote_user [timestamp] "VERB PATH PROTO"       00001700
001800*       status bytes_sent "referer" "user_agent" req_time ur_time 00001800
001900*                                                                 00001900
002000*    CHANGE LOG                                                   00002000
002100*    --------------------------------------------------------     00002100
002200*    1994-02-08  RWS  ORIGINAL, HANDLES STATUS/BYTES/VERB/PATH.   00002200
002300*    1994-06-03  RWS  ADDED REQUEST-TIME AND UPSTREAM-RESPONSE-   00002300
002400*                     TIME FOLLOWING THE LOGGING TEAM'S ADDITION  00002400
002500*                     OF THOSE TWO FIELDS TO THE LIVE FORMAT.     00002500
002600*    1995-01-17  RWS  QUERY STRING WAS LEAKING INTO PATH WHEN A   00002600
002700*                     REQUEST CARRIED "?" ARGUMENTS -- ADDED      00002700
002800*                     200-STRIP-QUERY-STRING.                     00002800
002900*    1998-02-19  DLK  Y2K -- TIMESTAMP YEAR IS ALREADY 4 DIGITS ON00002900
003000*                     THE WIRE (LOGREC WAS WIDENED 1998-02-19),   00003000
003100*                     NO CENTURY WINDOW LOGIC NEEDED HERE.        00003100
003200*    2003-11-05  TLH  MONTH-ABBREVIATION CHECK WAS ACCEPTING ANY  00003200
003300*                     3 LETTERS -- NOW VALIDATED AGAINST THE REAL 00003300
003400*                     JAN-DEC LIST (REQ 40622).                   00003400
003500***************************************************************** 00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.        LGPARSE.                                      00003700
003800 AUTHOR.            R W STOUT.                                    00003800
003900 INSTALLATION.      SYSTEMS GROUP - BATCH REPORTING.              00003900
004000 DATE-WRITTEN.      02/08/94.                                     00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.          UNCLASSIFIED.                                 00004200
004300*                                                                 00004300
004400 ENVIRONMENT DIVISION.                                            00004400
004500 CONFIGURATION SECTION.                                           00004500
004600 SOURCE-COMPUTER.   IBM-370.                                      00004600
004700 OBJECT-COMPUTER.   IBM-370.                                      00004700
004800 SPECIAL-NAMES.                                                   00004800
004900     UPSI-0 ON STATUS IS LG-DIAG-SW-ON                            00004900
005000            OFF STATUS IS LG-DIAG-SW-OFF.                         00005000
005100     CLASS LG-DIGIT-CLASS IS '0' THRU '9'.                        00005100
005200*                                                                 00005200
005300 DATA DIVISION.                                                   00005300
005400 WORKING-STORAGE SECTION.                                         00005400
005500*                                                                 00005500
005600*        SIMPLE UNGROUPED SCALARS, KEPT AS STANDALONE 77-LEVEL    00005600
005700*        ITEMS THE WAY WRKSFINL KEEPS SUB1/SUB2/FILE-STATUS.      00005700
005800 77  WS-PTR                          PIC S9(04) COMP VALUE +1.    00005800
005900 77  WS-SCRATCH                      PIC X(80).                   00005900
006000 77  WS-REQUEST-LINE                 PIC X(80).                   00006000
006100 77  WS-REQ-PTR                      PIC S9(04) COMP.             00006100
006200 77  WS-PROTOCOL                     PIC X(16).                   00006200
006300 77  WS-CONVERT-INT-TEXT             PIC X(04).                   00006300
006400 77  WS-CONVERT-DEC-TEXT             PIC X(03).                   00006400
006500 77  WS-CONVERT-RESULT               PIC S9(04)V9(03).            00006500
006600 77  WS-CONVERT-OK-SW                PIC X(01).                   00006600
006700     88  WS-CONVERT-IS-OK                VALUE 'Y'.               00006700
006800 77  WS-MONTH-CHECK                  PIC X(03).                   00006800
006900     88  WS-MONTH-IS-VALID    VALUE 'Jan' 'Feb' 'Mar' 'Apr' 'May' 00006900
007000                                     'Jun' 'Jul' 'Aug' 'Sep' 'Oct'00007000
007100                                     'Nov' 'Dec'.                 00007100
007200 77  WS-FIELDS-OK-SW                 PIC X(01) VALUE 'Y'.         00007200
007300     88  WS-ALL-FIELDS-OK                VALUE 'Y'.               00007300
007400 77  WS-QMARK-POS                    PIC S9(04) COMP VALUE +0.    00007400
007500*                                                                 00007500
007600 01  WS-STATUS-TEXT                  PIC X(03).                   00007600
007700 01  WS-STATUS-NUM REDEFINES WS-STATUS-TEXT                       00007700
007800                                     PIC 9(03).                   00007800
007900 01  WS-BYTES-TEXT                   PIC X(09).                   00007900
008000 01  WS-BYTES-NUM REDEFINES WS-BYTES-TEXT                         00008000
008100                                     PIC 9(09).                   00008100
008200*                                                                 00008200
008300 01  WS-RTIME-TEXT                   PIC X(08).                   00008300
008400 01  WS-URTIME-TEXT                  PIC X(08).                   00008400
008500*                                                                 00008500
008600 01  WS-CONVERT-TEXT                 PIC X(08).                   00008600
008700 01  WS-CONVERT-TEXT-PARTS REDEFINES WS-CONVERT-TEXT.             00008700
008800     05  WS-CONVERT-SIGN-CHAR        PIC X(01).                   00008800
008900     05  WS-CONVERT-DIGITS           PIC X(07).                   00008900
009000*                                                                 00009000
009100 LINKAGE SECTION.                                                 00009100
009200 01  LK-LOG-LINE                     PIC X(256).                  00009200
009300 COPY LOGREC.                                                     00009300
009400 01  LK-PARSE-OK                     PIC X(01).                   00009400
009500     88  LK-PARSE-IS-OK                  VALUE 'Y'.               00009500
009600     88  LK-PARSE-IS-BAD                  VALUE 'N'.              00009600
009700*                                                                 00009700
009800 PROCEDURE DIVISION USING LK-LOG-LINE                             00009800
009900                           LG-LOG-ENTRY                           00009900
010000                           LK-PARSE-OK.                           00010000
010100*                                                                 00010100
010200 0000-MAIN-PARSE.                                                 00010200
010300     MOVE 'N' TO LK-PARSE-OK.                                     00010300
010400     MOVE 'Y' TO WS-FIELDS-OK-SW.                                 00010400
010500     MOVE SPACES TO LG-LOG-ENTRY.                                 00010500
010600     PERFORM 100-PARSE-LINE.                                      00010600
010700     IF WS-ALL-FIELDS-OK                                          00010700
010800         PERFORM 200-STRIP-QUERY-STRING                           00010800
010900         PERFORM 150-VALIDATE-FIELDS                              00010900
011000     END-IF.                                                      00011000
011100     IF WS-ALL-FIELDS-OK                                          00011100
011200         MOVE 'Y' TO LK-PARSE-OK                                  00011200
011300     END-IF.                                                      00011300
011400     IF LG-DIAG-SW-ON                                             00011400
011500         PERFORM 299-DUMP-PARSED-LINE                             00011500
011600     END-IF.                                                      00011600
011700     GOBACK.                                                      00011700
011800*                                                                 00011800
011900 100-PARSE-LINE.                                                  00011900
012000     MOVE 1 TO WS-PTR.                                            00012000
012100     UNSTRING LK-LOG-LINE DELIMITED BY ' '                        00012100
012200         INTO LG-REMOTE-ADDR                                      00012200
012300         WITH POINTER WS-PTR.                                     00012300
012400     PERFORM 110-SKIP-ONE-TOKEN.                                  00012400
012500     UNSTRING LK-LOG-LINE DELIMITED BY ' '                        00012500
012600         INTO LG-REMOTE-USER                                      00012600
012700         WITH POINTER WS-PTR.                                     00012700
012800     UNSTRING LK-LOG-LINE DELIMITED BY '['                        00012800
012900         INTO WS-SCRATCH                                          00012900
013000         WITH POINTER WS-PTR.                                     00013000
013100     UNSTRING LK-LOG-LINE DELIMITED BY ']'                        00013100
013200         INTO LG-TIMESTAMP                                        00013200
013300         WITH POINTER WS-PTR.                                     00013300
013400     PERFORM 110-SKIP-ONE-TOKEN.                                  00013400
013500     UNSTRING LK-LOG-LINE DELIMITED BY '"'                        00013500
013600         INTO WS-SCRATCH                                          00013600
013700         WITH POINTER WS-PTR.                                     00013700
013800     UNSTRING LK-LOG-LINE DELIMITED BY '"'                        00013800
013900         INTO WS-REQUEST-LINE                                     00013900
014000         WITH POINTER WS-PTR.                                     00014000
014100     PERFORM 110-SKIP-ONE-TOKEN.                                  00014100
014200     UNSTRING LK-LOG-LINE DELIMITED BY ' '                        00014200
014300         INTO WS-STATUS-TEXT                                      00014300
014400         WITH POINTER WS-PTR.                                     00014400
014500     UNSTRING LK-LOG-LINE DELIMITED BY ' '                        00014500
014600         INTO WS-BYTES-TEXT                                       00014600
014700         WITH POINTER WS-PTR.                                     00014700
014800     UNSTRING LK-LOG-LINE DELIMITED BY '"'                        00014800
014900         INTO WS-SCRATCH                                          00014900
015000         WITH POINTER WS-PTR.                                     00015000
015100     UNSTRING LK-LOG-LINE DELIMITED BY '"'                        00015100
015200         INTO WS-SCRATCH                                          00015200
015300         WITH POINTER WS-PTR.                                     00015300
015400     PERFORM 110-SKIP-ONE-TOKEN.                                  00015400
015500     UNSTRING LK-LOG-LINE DELIMITED BY '"'                        00015500
015600         INTO WS-SCRATCH                                          00015600
015700         WITH POINTER WS-PTR.                                     00015700
015800     UNSTRING LK-LOG-LINE DELIMITED BY '"'                        00015800
015900         INTO WS-SCRATCH                                          00015900
016000         WITH POINTER WS-PTR.                                     00016000
016100     PERFORM 110-SKIP-ONE-TOKEN.                                  00016100
016200     UNSTRING LK-LOG-LINE DELIMITED BY ' '                        00016200
016300         INTO WS-RTIME-TEXT                                       00016300
016400         WITH POINTER WS-PTR.                                     00016400
016500     UNSTRING LK-LOG-LINE DELIMITED BY ' '                        00016500
016600         INTO WS-URTIME-TEXT                                      00016600
016700         WITH POINTER WS-PTR.                                     00016700
016800     MOVE 1 TO WS-REQ-PTR.                                        00016800
016900     UNSTRING WS-REQUEST-LINE DELIMITED BY ' '                    00016900
017000         INTO LG-VERB LG-PATH WS-PROTOCOL                         00017000
017100         WITH POINTER WS-REQ-PTR.                                 00017100
017200     IF LG-REMOTE-ADDR = SPACES OR LG-VERB = SPACES               00017200
017300         MOVE 'N' TO WS-FIELDS-OK-SW                              00017300
017400     END-IF.                                                      00017400
017500     PERFORM 160-CONVERT-STATUS-AND-BYTES.                        00017500
017600     PERFORM 170-CONVERT-TIMES.                                   00017600
017700*                                                                 00017700
017800 110-SKIP-ONE-TOKEN.                                              00017800
017900     UNSTRING LK-LOG-LINE DELIMITED BY ' '                        00017900
018000         INTO WS-SCRATCH                                          00018000
018100         WITH POINTER WS-PTR.                                     00018100
018200*                                                                 00018200
018300*        THE QUERY STRING (FROM "?" ON) IS NOT PART OF THE PATH WE00018300
018400*        REPORT ON -- ADDED 1995-01-17, SEE HISTORY ABOVE.        00018400
018500 200-STRIP-QUERY-STRING.                                          00018500
018600     MOVE 1 TO WS-QMARK-POS.                                      00018600
018700     PERFORM 210-TEST-ONE-QMARK-POS                               00018700
018800         UNTIL WS-QMARK-POS > 64                                  00018800
018900            OR LG-PATH (WS-QMARK-POS:1) = '?'.                    00018900
019000     IF WS-QMARK-POS > 64                                         00019000
019100         GO TO 200-EXIT                                           00019100
019200     END-IF.                                                      00019200
019300     SUBTRACT 1 FROM WS-QMARK-POS.                                00019300
019400     MOVE LG-PATH TO WS-SCRATCH.                                  00019400
019500     MOVE SPACES TO LG-PATH.                                      00019500
019600     IF WS-QMARK-POS > 0                                          00019600
019700         MOVE WS-SCRATCH (1:WS-QMARK-POS)                         00019700
019800             TO LG-PATH (1:WS-QMARK-POS)                          00019800
019900     END-IF.                                                      00019900
020000 200-EXIT.                                                        00020000
020100     EXIT.                                                        00020100
020200*                                                                 00020200
020300 210-TEST-ONE-QMARK-POS.                                          00020300
020400     ADD 1 TO WS-QMARK-POS.                                       00020400
020500*                                                                 00020500
020600 150-VALIDATE-FIELDS.                                             00020600
020700     IF LG-TS-DAY NOT NUMERIC                                     00020700
020800         MOVE 'N' TO WS-FIELDS-OK-SW                              00020800
020900     END-IF.                                                      00020900
021000     MOVE LG-TS-MONTH-NAME TO WS-MONTH-CHECK.                     00021000
021100     IF NOT WS-MONTH-IS-VALID                                     00021100
021200         MOVE 'N' TO WS-FIELDS-OK-SW                              00021200
021300     END-IF.                                                      00021300
021400     IF LG-TS-YEAR NOT NUMERIC OR LG-TS-HOUR NOT NUMERIC          00021400
021500                     OR LG-TS-MINUTE NOT NUMERIC                  00021500
021600                     OR LG-TS-SECOND NOT NUMERIC                  00021600
021700         MOVE 'N' TO WS-FIELDS-OK-SW                              00021700
021800     END-IF.                                                      00021800
021900     IF LG-PATH = SPACES                                          00021900
022000         MOVE 'N' TO WS-FIELDS-OK-SW                              00022000
022100     END-IF.                                                      00022100
022200*                                                                 00022200
022300 160-CONVERT-STATUS-AND-BYTES.                                    00022300
022400     IF WS-STATUS-TEXT NUMERIC                                    00022400
022500         MOVE WS-STATUS-NUM TO LG-STATUS                          00022500
022600     ELSE                                                         00022600
022700         MOVE 'N' TO WS-FIELDS-OK-SW                              00022700
022800     END-IF.                                                      00022800
022900     IF WS-BYTES-TEXT NUMERIC                                     00022900
023000         MOVE WS-BYTES-NUM TO LG-BODY-BYTES-SENT                  00023000
023100     ELSE                                                         00023100
023200         MOVE 'N' TO WS-FIELDS-OK-SW                              00023200
023300     END-IF.                                                      00023300
023400*                                                                 00023400
023500 170-CONVERT-TIMES.                                               00023500
023600     MOVE WS-RTIME-TEXT TO WS-CONVERT-TEXT.                       00023600
023700     PERFORM 175-TEXT-TO-TIME.                                    00023700
023800     IF WS-CONVERT-IS-OK                                          00023800
023900         MOVE WS-CONVERT-RESULT TO LG-REQUEST-TIME                00023900
024000     ELSE                                                         00024000
024100         MOVE 'N' TO WS-FIELDS-OK-SW                              00024100
024200     END-IF.                                                      00024200
024300     MOVE WS-URTIME-TEXT TO WS-CONVERT-TEXT.                      00024300
024400     PERFORM 175-TEXT-TO-TIME.                                    00024400
024500     IF WS-CONVERT-IS-OK                                          00024500
024600         MOVE WS-CONVERT-RESULT TO LG-UPSTREAM-RESPONSE-TIME      00024600
024700     ELSE                                                         00024700
024800         MOVE 'N' TO WS-FIELDS-OK-SW                              00024800
024900     END-IF.                                                      00024900
025000*                                                                 00025000
025100*        SPLITS "[-]DDDD.DDD" IN WS-CONVERT-TEXT INTO A SIGNED    00025100
025200*        S9(4)V9(3) RESULT.  NO INTRINSIC FUNCTIONS ON THIS BOX --00025200
025300*        THE SIGN AND THE TWO HALVES OF THE NUMBER ARE PULLED     00025300
025400*        APART BY HAND, THE WAY REQUEST-TIME HAS ALWAYS BEEN READ 00025400
025500*        HERE.                                                    00025500
025600 175-TEXT-TO-TIME.                                                00025600
025700     MOVE 'N' TO WS-CONVERT-OK-SW.                                00025700
025800     MOVE SPACES TO WS-CONVERT-INT-TEXT WS-CONVERT-DEC-TEXT.      00025800
025900     MOVE 1 TO WS-REQ-PTR.                                        00025900
026000     IF WS-CONVERT-SIGN-CHAR = '-' OR WS-CONVERT-SIGN-CHAR = '+'  00026000
026100         UNSTRING WS-CONVERT-DIGITS DELIMITED BY '.'              00026100
026200             INTO WS-CONVERT-INT-TEXT WS-CONVERT-DEC-TEXT         00026200
026300     ELSE                                                         00026300
026400         UNSTRING WS-CONVERT-TEXT DELIMITED BY '.'                00026400
026500             INTO WS-CONVERT-INT-TEXT WS-CONVERT-DEC-TEXT         00026500
026600     END-IF.                                                      00026600
026700     IF WS-CONVERT-INT-TEXT NUMERIC                               00026700
026800             AND WS-CONVERT-DEC-TEXT NUMERIC                      00026800
026900         COMPUTE WS-CONVERT-RESULT =                              00026900
027000                 WS-CONVERT-INT-TEXT +                            00027000
027100                 (WS-CONVERT-DEC-TEXT / 1000)                     00027100
027200         IF WS-CONVERT-SIGN-CHAR = '-'                            00027200
027300             COMPUTE WS-CONVERT-RESULT = WS-CONVERT-RESULT * -1   00027300
027400         END-IF                                                   00027400
027500         MOVE 'Y' TO WS-CONVERT-OK-SW                             00027500
027600     END-IF.                                                      00027600
027700*                                                                 00027700
027800*        DIAGNOSTIC DUMP OF THE REQUEST LINE AND THE PARSE RESULT 00027800
027900*        -- ONLY FIRES WHEN UPSI-0 IS ON, FOR A DEVELOPER CHASING 00027900
028000*        A LINE THAT IS COMING BACK WITH LK-PARSE-OK = 'N'.       00028000
028100 299-DUMP-PARSED-LINE.                                            00028100
028200     DISPLAY 'LGPARSE - REQUEST LINE: ' WS-REQUEST-LINE (1:40).   00028200
028300     DISPLAY 'LGPARSE - STATUS: ' WS-STATUS-TEXT                  00028300
028400             ' PARSE-OK: ' LK-PARSE-OK.                           00028400
