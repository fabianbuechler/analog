000100***************************************************************** 00000100
000200* MONPATH   -- MONITORED PATH PREFIX TABLE                        00000200
000300*                                                                 00000300
000400* ONE LINE PER CONFIGURED PATH PREFIX, READ FROM PATH-CONFIG AT   00000400
000500* START-UP.  AN EMPTY TABLE MEANS EVERY DISTINCT REQUEST PATH IS  00000500
000600* ITS OWN GROUP.  CHECKED IN CONFIGURATION ORDER -- FIRST MATCH   00000600
000700* WINS -- SO THE ORDER LINES APPEAR IN PATH-CONFIG IS SIGNIFICANT.00000700
000800*                                                                 00000800
000900*    HISTORY                                                      00000900
001000*    --------------------------------------------------------     00001000
001100*    1994-02-08  RWS  ORIGINAL.                                   00001100
001200*    2001-07-30  MPK  RAISED MAX-MONITORED-PATHS 10 TO 20 FOR THE 00001200
001300*                     NEW STOREFRONT SPLIT (REQ 40187).           00001300
001400***************************************************************** 00001400
001500 01  LG-PATH-CONFIG-LINE             PIC X(64).                   00001500
001600*                                                                 00001600
001700 01  LG-MONITORED-PATH-TBL.                                       00001700
001800     05  LG-MON-PATH-CNT             PIC S9(04) COMP VALUE +0.    00001800
001900     05  LG-MON-PATH-ENTRY OCCURS 20 TIMES                        00001900
002000                           INDEXED BY LG-MON-PATH-IDX.            00002000
002100         10  LG-MON-PATH-KEY         PIC X(64).                   00002100
002200         10  LG-MON-PATH-LEN         PIC S9(04) COMP VALUE +0.    00002200
002300     05  FILLER                      PIC X(02).                   00002300
