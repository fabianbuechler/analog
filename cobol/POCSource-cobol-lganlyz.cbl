000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM :  LGANLYZ                                              00000500
000600*                                                                 00000600
000700* AUTHOR  :  R. W. STOUT                                          00000700
000800*                                                                 00000800
000900* READS THE WEB SERVER ACCESS LOG (ACCESS-LOG), KEEPS ONLY THE    00000900
001000* RECORDS FALLING IN THE CURRENT ANALYSIS WINDOW, GROUPS THEM     00001000
001100* UNDER THE CONFIGURED MONITORED PATHS (PATH-CONFIG), ACCUMULATES 00001100
001200* REQUEST COUNTERS AND TIMING/BYTE SERIES, AND PRINTS THE OVERALL 00001200
001300* SUMMARY AND PER-PATH DETAIL REPORTS (REPORT).  MEANT TO RUN ONCE00001300
001400* A SHIFT AGAINST WHATEVER LOG LINES HAVE ACCUMULATED SINCE THE   00001400
001500* LAST RUN -- THE ANALYSIS WINDOW IS WHAT KEEPS IT FROM RE-ADDING 00001500
001600* LINES THE PRIOR RUN ALREADY COUNTED.                            00001600
001700*                                                                 00001700
001800*    CHANGE LOG                                                   00001800
001900*    --------------------------------------------------------     00001900
002000*    1994-02-08  RWS  ORIGINAL -- OVERALL SUMMARY REPORT ONLY.    00002000
002100*    1994-06-21  RWS  ADDED PATH-CONFIG AND THE PER-PATH DETAIL   00002100
002200*                     REPORT (REQ 31190).                         00002200
002300*    1994-07-19  RWS  ADDED THE 90TH/75TH/25TH PERCENTILE BLOCKS  00002300
002400*                     PER THE REPORTING STANDARDS COMMITTEE       00002400
002500*                     WRITE-UP.  PULLED THE STATISTICS MATH OUT   00002500
002600*                     TO LGSTATS SO LGANLYZ ONLY DRIVES THE LOOP. 00002600
002700*    1996-09-03  TLH  RAISED THE SERIES AND GROUP TABLE SIZES IN  00002700
002800*                     AGGREC (REQ 38204) -- NO CHANGE HERE BEYOND 00002800
002900*                     RECOMPILE.                                  00002900
003000*    1998-02-21  DLK  Y2K SWEEP -- REPLACED THE 2-DIGIT YEAR      00003000
003100*                     COMPARE IN 130-COMPUTE-ABS-SECONDS WITH A   00003100
003200*                     4-DIGIT YEAR NOW THAT LOGREC CARRIES ONE.   00003200
003300*    2001-07-30  MPK  RAISED THE MONITORED-PATH LIMIT TO 20 WITH  00003300
003400*                     MONPATH (REQ 40187).                        00003400
003500*    2004-05-11  TLH  ADDED THE LK-RUN-PARM LINKAGE SO THE NIGHTLY00003500
003600*                     JCL CAN PIN NOW= FOR A RERUN WITHOUT WAITING00003600
003700*                     FOR THE CLOCK (REQ 41005).                  00003700
003800***************************************************************** 00003800
003900 IDENTIFICATION DIVISION.                                         00003900
004000 PROGRAM-ID.        LGANLYZ.                                      00004000
004100 AUTHOR.            R W STOUT.                                    00004100
004200 INSTALLATION.      SYSTEMS GROUP - BATCH REPORTING.              00004200
004300 DATE-WRITTEN.      02/08/94.                                     00004300
004400 DATE-COMPILED.                                                   00004400
004500 SECURITY.          UNCLASSIFIED.                                 00004500
004600*                                                                 00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.   IBM-370.                                      00004900
005000 OBJECT-COMPUTER.   IBM-370.                                      00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     UPSI-0 ON STATUS IS LG-DIAG-SW-ON                            00005200
005300            OFF STATUS IS LG-DIAG-SW-OFF.                         00005300
005400     UPSI-1 ON STATUS IS LG-DETAIL-SW-ON                          00005400
005500            OFF STATUS IS LG-DETAIL-SW-OFF.                       00005500
005600     C01 IS TOP-OF-FORM.                                          00005600
005700*                                                                 00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT ACCESS-LOG  ASSIGN TO ACCLOG                          00006000
006100         ORGANIZATION IS LINE SEQUENTIAL                          00006100
006200         FILE STATUS  IS  WS-ACCLOG-STATUS.                       00006200
006300     SELECT PATH-CONFIG ASSIGN TO PATHCFG                         00006300
006400         ORGANIZATION IS LINE SEQUENTIAL                          00006400
006500         FILE STATUS  IS  WS-PATHCFG-STATUS.                      00006500
006600     SELECT REPORT-FILE ASSIGN TO LOGRPT                          00006600
006700         FILE STATUS  IS  WS-REPORT-STATUS.                       00006700
006800*                                                                 00006800
006900 DATA DIVISION.                                                   00006900
007000 FILE SECTION.                                                    00007000
007100*                                                                 00007100
007200 FD  ACCESS-LOG                                                   00007200
007300     RECORDING MODE IS F.                                         00007300
007400 01  ACCESS-LOG-LINE                 PIC X(256).                  00007400
007500*                                                                 00007500
007600 FD  PATH-CONFIG                                                  00007600
007700     RECORDING MODE IS F.                                         00007700
007800 COPY MONPATH.                                                    00007800
007900*                                                                 00007900
008000 FD  REPORT-FILE                                                  00008000
008100     RECORDING MODE IS F.                                         00008100
008200 01  REPORT-RECORD                   PIC X(132).                  00008200
008300*                                                                 00008300
008400***************************************************************** 00008400
008500 WORKING-STORAGE SECTION.                                         00008500
008600***************************************************************** 00008600
008700*                                                                 00008700
008800*        SUBSCRIPTS, SWITCHES AND OTHER SIMPLE SCALARS KEPT AS    00008800
008900*        STANDALONE 77-LEVEL ITEMS THE WAY WRKSFINL KEEPS SUB1/   00008900
009000*        SUB2/FILE-STATUS -- NO FILLER NEEDED SINCE NONE OF THESE 00009000
009100*        ARE GROUP ITEMS.                                         00009100
009200 77  WS-I                            PIC S9(05) COMP VALUE +0.    00009200
009300 77  WS-J                            PIC S9(05) COMP VALUE +0.    00009300
009400 77  WS-K                            PIC S9(05) COMP VALUE +0.    00009400
009500 77  WS-GRP-MATCH-IDX                PIC S9(04) COMP VALUE +0.    00009500
009600 77  WS-GROUP-ORDER-IDX              PIC S9(04) COMP VALUE +0.    00009600
009700 77  WS-GROUP-ORDER-HOLD             PIC S9(04) COMP.             00009700
009800 77  WS-PFX-MAX-ENTRIES              PIC S9(04) COMP.             00009800
009900 77  WS-PFX-VALUE-TEXT               PIC X(03).                   00009900
010000 77  WS-RPT-INDENT-SW                PIC X(01) VALUE 'N'.         00010000
010100     88  WS-RPT-IS-INDENTED             VALUE 'Y'.                00010100
010200 77  WS-MAX-AGE-MINUTES              PIC S9(05) COMP VALUE +10.   00010200
010300 77  WS-NOW-SECONDS                  PIC S9(11) COMP-3.           00010300
010400 77  WS-MIN-TIME-SECONDS             PIC S9(11) COMP-3.           00010400
010500 77  WS-ENTRY-SECONDS                PIC S9(11) COMP-3.           00010500
010600 77  WS-START-TIME                   PIC 9(08) COMP-3.            00010600
010700 77  WS-STOP-TIME                    PIC 9(08) COMP-3.            00010700
010800 77  WS-ELAPSED-HUNDREDTHS           PIC S9(09) COMP-3.           00010800
010900 77  WS-ELAPSED-SECONDS              PIC S9(07)V9(03) COMP-3.     00010900
011000 77  WS-AGG-DUMP-FRONT               PIC X(16).                   00011000
011100 77  WS-CURRENT-GROUP                PIC X(64).                   00011100
011200*                                                                 00011200
011300 01  WS-FILE-STATUSES.                                            00011300
011400     05  WS-ACCLOG-STATUS            PIC X(02) VALUE '00'.        00011400
011500     05  WS-PATHCFG-STATUS           PIC X(02) VALUE '00'.        00011500
011600     05  WS-REPORT-STATUS            PIC X(02) VALUE '00'.        00011600
011700     05  FILLER                      PIC X(02).                   00011700
011800*                                                                 00011800
011900 01  WS-SWITCHES.                                                 00011900
012000     05  WS-ACCLOG-EOF-SW            PIC X(01) VALUE 'N'.         00012000
012100         88  WS-ACCLOG-EOF               VALUE 'Y'.               00012100
012200     05  WS-PATHCFG-EOF-SW           PIC X(01) VALUE 'N'.         00012200
012300         88  WS-PATHCFG-EOF              VALUE 'Y'.               00012300
012400     05  WS-STOP-READING-SW          PIC X(01) VALUE 'N'.         00012400
012500         88  WS-STOP-READING             VALUE 'Y'.               00012500
012600     05  WS-PARSE-OK-SW              PIC X(01) VALUE 'N'.         00012600
012700         88  WS-PARSE-WAS-OK             VALUE 'Y'.               00012700
012800     05  WS-GROUP-FOUND-SW           PIC X(01) VALUE 'N'.         00012800
012900         88  WS-GROUP-WAS-FOUND          VALUE 'Y'.               00012900
013000     05  FILLER                      PIC X(01).                   00013000
013100*                                                                 00013100
013200 COPY LOGREC.                                                     00013200
013300 COPY AGGREC.                                                     00013300
013400 COPY STATBLK.                                                    00013400
013500 COPY RPTLINE.                                                    00013500
013600*                                                                 00013600
013700*        LGANLYZ'S OWN WORKING COPY OF THE MONITORED-PATH TABLE   00013700
013800*        (THE ONE IN THE MONPATH COPYBOOK ABOVE SHADOWS THE FD    00013800
013900*        RECORD -- THIS SEPARATE 01 KEEPS THE LOADED TABLE SAFE   00013900
014000*        ACROSS SUBSEQUENT PATH-CONFIG READS, WHICH THERE AREN'T  00014000
014100*        ANY OF, BUT THE NEXT PROGRAMMER SHOULDN'T HAVE TO PROVE  00014100
014200*        THAT TO BE SURE).                                        00014200
014300 01  WS-MONITORED-PATH-TBL.                                       00014300
014400     05  WS-MON-PATH-CNT             PIC S9(04) COMP VALUE +0.    00014400
014500     05  WS-MON-PATH-ENTRY OCCURS 20 TIMES                        00014500
014600                           INDEXED BY WS-MON-PATH-IDX.            00014600
014700         10  WS-MON-PATH-KEY         PIC X(64).                   00014700
014800         10  WS-MON-PATH-LEN         PIC S9(04) COMP VALUE +0.    00014800
014900     05  FILLER                      PIC X(02).                   00014900
015000*                                                                 00015000
015100*        CURRENT RECORD'S RESOLVED GROUP -- THE MONITORED-PATH    00015100
015200*        TEXT IF ONE MATCHED, OR THE FULL REQUEST PATH WHEN THE   00015200
015300*        CONFIGURATION TABLE IS EMPTY -- WS-CURRENT-GROUP AND     00015300
015400*        WS-GRP-MATCH-IDX ARE IN THE 77-LEVEL CLUSTER ABOVE.      00015400
015500*                                                                 00015500
015600*        ------------- ANALYSIS-WINDOW ARITHMETIC -------------   00015600
015700*        NO INTRINSIC FUNCTIONS ON THIS BOX -- A LOG ENTRY'S      00015700
015800*        TIMESTAMP AND "NOW" ARE BOTH REDUCED TO A COUNT OF       00015800
015900*        SECONDS SINCE AN ARBITRARY EPOCH (1900-01-01) SO THEY CAN00015900
016000*        BE COMPARED WITH ORDINARY ARITHMETIC COMPARES.  WS-MAX-  00016000
016100*        AGE-MINUTES, WS-NOW-SECONDS, WS-MIN-TIME-SECONDS AND     00016100
016200*        WS-ENTRY-SECONDS ARE ALL IN THE 77-LEVEL CLUSTER ABOVE.  00016200
016300*                                                                 00016300
016400*        MONTH-NAME-TO-NUMBER LOOKUP, BUILT THE WAY WRKSFINL      00016400
016500*        BUILDS ITS YEAR TABLE -- A BLOCK OF FILLER VALUES        00016500
016600*        OCCURS TABLE.                                            00016600
016700 01  WS-MONTH-NAME-BLOCK.                                         00016700
016800     05  FILLER                      PIC X(03) VALUE 'Jan'.       00016800
016900     05  FILLER                      PIC X(03) VALUE 'Feb'.       00016900
017000     05  FILLER                      PIC X(03) VALUE 'Mar'.       00017000
017100     05  FILLER                      PIC X(03) VALUE 'Apr'.       00017100
017200     05  FILLER                      PIC X(03) VALUE 'May'.       00017200
017300     05  FILLER                      PIC X(03) VALUE 'Jun'.       00017300
017400     05  FILLER                      PIC X(03) VALUE 'Jul'.       00017400
017500     05  FILLER                      PIC X(03) VALUE 'Aug'.       00017500
017600     05  FILLER                      PIC X(03) VALUE 'Sep'.       00017600
017700     05  FILLER                      PIC X(03) VALUE 'Oct'.       00017700
017800     05  FILLER                      PIC X(03) VALUE 'Nov'.       00017800
017900     05  FILLER                      PIC X(03) VALUE 'Dec'.       00017900
018000 01  WS-MONTH-NAME-TBL REDEFINES WS-MONTH-NAME-BLOCK.             00018000
018100     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES                      00018100
018200                             INDEXED BY WS-MONTH-NAME-IDX         00018200
018300                                      PIC X(03).                  00018300
018400*                                                                 00018400
018500*        CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP   00018500
018600*        BASE -- SAME FILLER-BLOCK-PLUS-REDEFINES IDIOM.  LEAP    00018600
018700*        ARE ADDED SEPARATELY IN 130-COMPUTE-ABS-SECONDS.         00018700
018800 01  WS-CUM-DAYS-BLOCK.                                           00018800
018900     05  FILLER                      PIC S9(03) COMP VALUE +0.    00018900
019000     05  FILLER                      PIC S9(03) COMP VALUE +31.   00019000
019100     05  FILLER                      PIC S9(03) COMP VALUE +59.   00019100
019200     05  FILLER                      PIC S9(03) COMP VALUE +90.   00019200
019300     05  FILLER                      PIC S9(03) COMP VALUE +120.  00019300
019400     05  FILLER                      PIC S9(03) COMP VALUE +151.  00019400
019500     05  FILLER                      PIC S9(03) COMP VALUE +181.  00019500
019600     05  FILLER                      PIC S9(03) COMP VALUE +212.  00019600
019700     05  FILLER                      PIC S9(03) COMP VALUE +243.  00019700
019800     05  FILLER                      PIC S9(03) COMP VALUE +273.  00019800
019900     05  FILLER                      PIC S9(03) COMP VALUE +304.  00019900
020000     05  FILLER                      PIC S9(03) COMP VALUE +334.  00020000
020100 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-BLOCK.                 00020100
020200     05  WS-CUM-DAYS-ENTRY OCCURS 12 TIMES                        00020200
020300                           INDEXED BY WS-CUM-DAYS-IDX             00020300
020400                                    PIC S9(03) COMP.              00020400
020500*                                                                 00020500
020600 01  WS-CALENDAR-WORK.                                            00020600
020700     05  WS-CAL-MONTH-NUM            PIC S9(03) COMP VALUE +0.    00020700
020800     05  WS-CAL-YEARS-SINCE-1900     PIC S9(05) COMP VALUE +0.    00020800
020900     05  WS-CAL-LEAP-DAYS            PIC S9(05) COMP VALUE +0.    00020900
021000     05  WS-CAL-TOTAL-DAYS           PIC S9(07) COMP VALUE +0.    00021000
021100     05  WS-CAL-TOTAL-SECONDS        PIC S9(11) COMP-3 VALUE +0.  00021100
021200     05  FILLER                      PIC X(02).                   00021200
021300*                                                                 00021300
021400*        TEXT-TO-NUMBER VIEW OF THE LOG ENTRY'S OWN TIMESTAMP --  00021400
021500*        LG-TS-YEAR ETC ARE PIC X IN LOGREC (THEY OVERLAY THE RAW 00021500
021600*        26-BYTE STAMP), SO A SECOND REDEFINES HERE GIVES US      00021600
021700*        NUMERIC DIGITS TO COMPUTE WITH WITHOUT TOUCHING LOGREC.  00021700
021800 01  WS-TS-NUMERIC-TEXT.                                          00021800
021900     05  WS-TSN-DAY                  PIC X(02).                   00021900
022000     05  WS-TSN-YEAR                 PIC X(04).                   00022000
022100     05  WS-TSN-HOUR                 PIC X(02).                   00022100
022200     05  WS-TSN-MINUTE               PIC X(02).                   00022200
022300     05  WS-TSN-SECOND               PIC X(02).                   00022300
022400 01  WS-TS-NUMERIC-VALUES REDEFINES WS-TS-NUMERIC-TEXT.           00022400
022500     05  WS-TSN-DAY-N                PIC 9(02).                   00022500
022600     05  WS-TSN-YEAR-N               PIC 9(04).                   00022600
022700     05  WS-TSN-HOUR-N               PIC 9(02).                   00022700
022800     05  WS-TSN-MINUTE-N             PIC 9(02).                   00022800
022900     05  WS-TSN-SECOND-N             PIC 9(02).                   00022900
023000*                                                                 00023000
023100 01  WS-SYSTEM-DATE-8.                                            00023100
023200     05  WS-SYS-YEAR                 PIC 9(04).                   00023200
023300     05  WS-SYS-MONTH                PIC 9(02).                   00023300
023400     05  WS-SYS-DAY                  PIC 9(02).                   00023400
023500     05  FILLER                      PIC X(02).                   00023500
023600 01  WS-SYSTEM-TIME-8.                                            00023600
023700     05  WS-SYS-HOUR                 PIC 9(02).                   00023700
023800     05  WS-SYS-MINUTE               PIC 9(02).                   00023800
023900     05  WS-SYS-SECOND               PIC 9(02).                   00023900
024000     05  FILLER                      PIC 9(02).                   00024000
024100*                                                                 00024100
024200*        ------------- GROUP / COUNTER SORT WORK --------------   00024200
024300*        THESE ARE LOCAL WORKING COPIES THE REPORT PARAGRAPHS SORT00024300
024400*        INTO DESCENDING-BY-COUNT (OR, FOR WS-GROUP-ORDER-TBL,    00024400
024500*        ASCENDING-BY-PATH) ORDER BEFORE PRINTING.  AGGREC ITSELF 00024500
024600*        IS NEVER RE-ORDERED -- IT STAYS IN FIRST-SEEN ORDER SO   00024600
024700*        150-RESOLVE-GROUP CAN KEEP MATCHING AGAINST IT.          00024700
024800 01  WS-STATUS-SORT-TBL.                                          00024800
024900     05  WS-STATUS-SORT-CNT          PIC S9(04) COMP VALUE +0.    00024900
025000     05  WS-STATUS-SORT-ENTRY OCCURS 30 TIMES                     00025000
025100                             INDEXED BY WS-STATUS-SORT-IDX.       00025100
025200         10  WS-STATUS-SORT-KEY      PIC 9(03).                   00025200
025300         10  WS-STATUS-SORT-COUNT    PIC S9(09) COMP-3.           00025300
025400     05  FILLER                      PIC X(02).                   00025400
025500 01  WS-STATUS-HOLD-ENTRY.                                        00025500
025600     05  WS-STATUS-HOLD-KEY          PIC 9(03).                   00025600
025700     05  WS-STATUS-HOLD-COUNT        PIC S9(09) COMP-3.           00025700
025800     05  FILLER                      PIC X(02).                   00025800
025900*                                                                 00025900
026000 01  WS-PATH-SORT-TBL.                                            00026000
026100     05  WS-PATH-SORT-CNT            PIC S9(04) COMP VALUE +0.    00026100
026200     05  WS-PATH-SORT-ENTRY OCCURS 20 TIMES                       00026200
026300                           INDEXED BY WS-PATH-SORT-IDX.           00026300
026400         10  WS-PATH-SORT-KEY        PIC X(64).                   00026400
026500         10  WS-PATH-SORT-COUNT      PIC S9(09) COMP-3.           00026500
026600     05  FILLER                      PIC X(02).                   00026600
026700 01  WS-PATH-HOLD-ENTRY.                                          00026700
026800     05  WS-PATH-HOLD-KEY            PIC X(64).                   00026800
026900     05  WS-PATH-HOLD-COUNT          PIC S9(09) COMP-3.           00026900
027000     05  FILLER                      PIC X(02).                   00027000
027100*                                                                 00027100
027200 01  WS-VERB-SORT-TBL.                                            00027200
027300     05  WS-VERB-SORT-CNT            PIC S9(04) COMP VALUE +0.    00027300
027400     05  WS-VERB-SORT-ENTRY OCCURS 8 TIMES                        00027400
027500                           INDEXED BY WS-VERB-SORT-IDX.           00027500
027600         10  WS-VERB-SORT-KEY        PIC X(08).                   00027600
027700         10  WS-VERB-SORT-COUNT      PIC S9(09) COMP-3.           00027700
027800     05  FILLER                      PIC X(02).                   00027800
027900 01  WS-VERB-HOLD-ENTRY.                                          00027900
028000     05  WS-VERB-HOLD-KEY            PIC X(08).                   00028000
028100     05  WS-VERB-HOLD-COUNT          PIC S9(09) COMP-3.           00028100
028200     05  FILLER                      PIC X(02).                   00028200
028300*                                                                 00028300
028400 01  WS-GROUP-ORDER-TBL.                                          00028400
028500     05  WS-GROUP-ORDER-CNT          PIC S9(04) COMP VALUE +0.    00028500
028600     05  WS-GROUP-ORDER-ENTRY OCCURS 20 TIMES                     00028600
028700                                      PIC S9(04) COMP.            00028700
028800     05  FILLER                      PIC X(02).                   00028800
028900*                                                                 00028900
029000*        WS-GROUP-ORDER-IDX/-HOLD, WS-I/WS-J/WS-K, WS-PFX-MAX-    00029000
029100*        ENTRIES/WS-PFX-VALUE-TEXT AND WS-RPT-INDENT-SW ARE ALL IN00029100
029200*        THE 77-LEVEL CLUSTER AT THE TOP OF THIS SECTION -- NONE  00029200
029300*        OF THEM HAVE SUB-FIELDS OF THEIR OWN.                    00029300
029400*                                                                 00029400
029500*        ELAPSED-TIME LINE -- OPTIONAL, BATCH FLOW STEP 5 -- SEE  00029500
029600*        WS-START-TIME/WS-STOP-TIME/WS-ELAPSED-HUNDREDTHS/        00029600
029700*        WS-ELAPSED-SECONDS IN THE 77-LEVEL CLUSTER ABOVE.        00029700
029800*                                                                 00029800
029900*        DIAGNOSTIC BYTE VIEW OF THE AGGREGATE RECORD, SHOWN BY   00029900
030000*        299-DUMP-AGGREGATE WHEN UPSI-1 IS ON -- WS-AGG-DUMP-FRONT00030000
030100*        IS ALSO IN THE 77-LEVEL CLUSTER ABOVE.  THE RUN-PARM TEXT00030100
030200*        IS DUMPED SEPARATELY BY 299-DUMP-RUN-PARM WHEN UPSI-0 IS 00030200
030300*        ON -- SEE THAT PARAGRAPH AND ITS CALL IN 000-MAIN.       00030300
030400*                                                                 00030400
030500*        JCL PARM TEXT, PASSED IN BY THE NIGHTLY RUN'S EXEC       00030500
030600*        SEE THE 2004-05-11 CHANGE ABOVE.  A ZERO LENGTH MEANS NO 00030600
030700*        PARM WAS SUPPLIED AND 710-SET-ANALYSIS-WINDOW FALLS BACK 00030700
030800*        TO THE SYSTEM CLOCK.  LAYOUT IS DD/MMM/YYYY HH:MM:SS WHEN00030800
030900*        SUPPLIED, MATCHING THE LOG'S OWN TIMESTAMP FIELDS SO THE 00030900
031000*        SAME MONTH-NAME TABLE CAN RESOLVE IT.                    00031000
031100 LINKAGE SECTION.                                                 00031100
031200 01  LK-RUN-PARM.                                                 00031200
031300     05  LK-RUN-PARM-LEN             PIC S9(04) COMP.             00031300
031400     05  LK-RUN-PARM-TEXT            PIC X(80).                   00031400
031500 01  WS-RUN-PARM-PARTS REDEFINES LK-RUN-PARM-TEXT.                00031500
031600     05  WS-RUNP-DAY                 PIC X(02).                   00031600
031700     05  FILLER                      PIC X(01).                   00031700
031800     05  WS-RUNP-MONTH-NAME          PIC X(03).                   00031800
031900     05  FILLER                      PIC X(01).                   00031900
032000     05  WS-RUNP-YEAR                PIC X(04).                   00032000
032100     05  FILLER                      PIC X(01).                   00032100
032200     05  WS-RUNP-HOUR                PIC X(02).                   00032200
032300     05  FILLER                      PIC X(01).                   00032300
032400     05  WS-RUNP-MINUTE              PIC X(02).                   00032400
032500     05  FILLER                      PIC X(01).                   00032500
032600     05  WS-RUNP-SECOND              PIC X(02).                   00032600
032700     05  FILLER                      PIC X(59).                   00032700
032800*                                                                 00032800
032900 PROCEDURE DIVISION USING LK-RUN-PARM.                            00032900
033000*                                                                 00033000
033100 000-MAIN.                                                        00033100
033200     PERFORM 700-OPEN-FILES.                                      00033200
033300     PERFORM 705-LOAD-PATH-CONFIG.                                00033300
033400     PERFORM 710-SET-ANALYSIS-WINDOW.                             00033400
033500     IF LG-DIAG-SW-ON                                             00033500
033600         PERFORM 299-DUMP-RUN-PARM                                00033600
033700     END-IF.                                                      00033700
033800     ACCEPT WS-START-TIME FROM TIME.                              00033800
033900     PERFORM 100-PROCESS-LOG-RECORDS                              00033900
034000         UNTIL WS-ACCLOG-EOF OR WS-STOP-READING.                  00034000
034100     ACCEPT WS-STOP-TIME FROM TIME.                               00034100
034200     PERFORM 790-CLOSE-FILES.                                     00034200
034300     PERFORM 800-BUILD-REPORT.                                    00034300
034400     IF LG-DETAIL-SW-ON                                           00034400
034500         PERFORM 299-DUMP-AGGREGATE                               00034500
034600     END-IF.                                                      00034600
034700     GOBACK.                                                      00034700
034800*                                                                 00034800
034900 700-OPEN-FILES.                                                  00034900
035000     OPEN INPUT  ACCESS-LOG.                                      00035000
035100     IF WS-ACCLOG-STATUS NOT = '00'                               00035100
035200         DISPLAY 'LGANLYZ - ERROR OPENING ACCESS-LOG. RC: '       00035200
035300                 WS-ACCLOG-STATUS                                 00035300
035400         DISPLAY 'LGANLYZ - TERMINATING, NO LOG TO ANALYZE'       00035400
035500         MOVE 16 TO RETURN-CODE                                   00035500
035600         MOVE 'Y' TO WS-ACCLOG-EOF-SW                             00035600
035700     END-IF.                                                      00035700
035800*                                                                 00035800
035900*        PATH-CONFIG IS OPTIONAL -- A NON-ZERO STATUS JUST LEAVES 00035900
036000*        WS-MON-PATH-CNT AT ZERO, WHICH MEANS "EVERY PATH IS ITS  00036000
036100*        OWN GROUP" PER THE PATH-GROUPING RULE.                   00036100
036200 705-LOAD-PATH-CONFIG.                                            00036200
036300     OPEN INPUT PATH-CONFIG.                                      00036300
036400     IF WS-PATHCFG-STATUS NOT = '00'                              00036400
036500         MOVE 'Y' TO WS-PATHCFG-EOF-SW                            00036500
036600     ELSE                                                         00036600
036700         PERFORM 706-READ-ONE-PATH                                00036700
036800         PERFORM 707-ADD-MON-PATH                                 00036800
036900             UNTIL WS-PATHCFG-EOF                                 00036900
037000         CLOSE PATH-CONFIG                                        00037000
037100     END-IF.                                                      00037100
037200*                                                                 00037200
037300 706-READ-ONE-PATH.                                               00037300
037400     READ PATH-CONFIG                                             00037400
037500         AT END                                                   00037500
037600             MOVE 'Y' TO WS-PATHCFG-EOF-SW                        00037600
037700     END-READ.                                                    00037700
037800*                                                                 00037800
037900 707-ADD-MON-PATH.                                                00037900
038000     IF LG-PATH-CONFIG-LINE NOT = SPACES                          00038000
038100             AND WS-MON-PATH-CNT < 20                             00038100
038200         ADD 1 TO WS-MON-PATH-CNT                                 00038200
038300         SET WS-MON-PATH-IDX TO WS-MON-PATH-CNT                   00038300
038400         MOVE LG-PATH-CONFIG-LINE                                 00038400
038500             TO WS-MON-PATH-KEY (WS-MON-PATH-IDX)                 00038500
038600         PERFORM 708-FIND-PATH-LENGTH                             00038600
038700     END-IF.                                                      00038700
038800     PERFORM 706-READ-ONE-PATH.                                   00038800
038900*                                                                 00038900
039000 708-FIND-PATH-LENGTH.                                            00039000
039100     MOVE 64 TO WS-MON-PATH-LEN (WS-MON-PATH-IDX).                00039100
039200     PERFORM 709-TEST-ONE-PATH-BYTE                               00039200
039300         UNTIL WS-MON-PATH-LEN (WS-MON-PATH-IDX) = 0              00039300
039400            OR WS-MON-PATH-KEY (WS-MON-PATH-IDX)                  00039400
039500               (WS-MON-PATH-LEN (WS-MON-PATH-IDX):1)              00039500
039600               NOT = SPACE.                                       00039600
039700*                                                                 00039700
039800 709-TEST-ONE-PATH-BYTE.                                          00039800
039900     SUBTRACT 1 FROM WS-MON-PATH-LEN (WS-MON-PATH-IDX).           00039900
040000*                                                                 00040000
040100*        NOW = SYSTEM TIME TRUNCATED TO THE MINUTE, UNLESS THE JCL00040100
040200*        PINNED ONE VIA LK-RUN-PARM; MIN-TIME = NOW LESS          00040200
040300*        WS-MAX-AGE-MINUTES.  BOTH ARE HELD AS ABSOLUTE SECONDS SO00040300
040400*        100-PROCESS-LOG-RECORDS CAN COMPARE WITH A PLAIN IF.     00040400
040500 710-SET-ANALYSIS-WINDOW.                                         00040500
040600     IF LK-RUN-PARM-LEN = 0                                       00040600
040700         ACCEPT WS-SYSTEM-DATE-8 FROM DATE YYYYMMDD               00040700
040800         MOVE WS-SYS-YEAR  TO WS-TSN-YEAR-N                       00040800
040900         MOVE WS-SYS-DAY   TO WS-TSN-DAY-N                        00040900
041000         ACCEPT WS-SYSTEM-TIME-8 FROM TIME                        00041000
041100         MOVE WS-SYS-HOUR   TO WS-TSN-HOUR-N                      00041100
041200         MOVE WS-SYS-MINUTE TO WS-TSN-MINUTE-N                    00041200
041300         MOVE 0 TO WS-TSN-SECOND-N                                00041300
041400         MOVE WS-SYS-MONTH TO WS-CAL-MONTH-NUM                    00041400
041500     ELSE                                                         00041500
041600         MOVE WS-RUNP-YEAR   TO WS-TSN-YEAR                       00041600
041700         MOVE WS-RUNP-DAY    TO WS-TSN-DAY                        00041700
041800         MOVE WS-RUNP-HOUR   TO WS-TSN-HOUR                       00041800
041900         MOVE WS-RUNP-MINUTE TO WS-TSN-MINUTE                     00041900
042000         MOVE 0              TO WS-TSN-SECOND-N                   00042000
042100         SET WS-MONTH-NAME-IDX TO 1                               00042100
042200         PERFORM 711-FIND-RUNP-MONTH                              00042200
042300     END-IF.                                                      00042300
042400     PERFORM 130-COMPUTE-ABS-SECONDS.                             00042400
042500     MOVE WS-CAL-TOTAL-SECONDS TO WS-NOW-SECONDS.                 00042500
042600     COMPUTE WS-MIN-TIME-SECONDS =                                00042600
042700             WS-NOW-SECONDS - (WS-MAX-AGE-MINUTES * 60).          00042700
042800*                                                                 00042800
042900 711-FIND-RUNP-MONTH.                                             00042900
043000     PERFORM 712-TEST-ONE-RUNP-MONTH                              00043000
043100         UNTIL WS-MONTH-NAME-IDX > 12                             00043100
043200            OR WS-MONTH-NAME-ENTRY (WS-MONTH-NAME-IDX)            00043200
043300               = WS-RUNP-MONTH-NAME.                              00043300
043400     SET WS-CAL-MONTH-NUM TO WS-MONTH-NAME-IDX.                   00043400
043500*                                                                 00043500
043600 712-TEST-ONE-RUNP-MONTH.                                         00043600
043700     SET WS-MONTH-NAME-IDX UP BY 1.                               00043700
043800*                                                                 00043800
043900*        READS ONE LOG LINE, PARSES IT, APPLIES THE AGE FILTER AND00043900
044000*        THE STOP-ON-FUTURE-RECORD RULE, RESOLVES THE GROUP, AND  00044000
044100*        ACCUMULATES -- BATCH FLOW STEP 3, PARTS A THROUGH E.     00044100
044200 100-PROCESS-LOG-RECORDS.                                         00044200
044300     READ ACCESS-LOG                                              00044300
044400         AT END                                                   00044400
044500             MOVE 'Y' TO WS-ACCLOG-EOF-SW                         00044500
044600     END-READ.                                                    00044600
044700     IF NOT WS-ACCLOG-EOF                                         00044700
044800         CALL 'LGPARSE' USING ACCESS-LOG-LINE                     00044800
044900                               LG-LOG-ENTRY                       00044900
045000                               WS-PARSE-OK-SW                     00045000
045100         IF WS-PARSE-WAS-OK                                       00045100
045200             PERFORM 120-CONVERT-TIMESTAMP                        00045200
045300             IF WS-ENTRY-SECONDS > WS-NOW-SECONDS                 00045300
045400                 MOVE 'Y' TO WS-STOP-READING-SW                   00045400
045500             ELSE                                                 00045500
045600                 IF WS-ENTRY-SECONDS NOT < WS-MIN-TIME-SECONDS    00045600
045700                     PERFORM 150-RESOLVE-GROUP                    00045700
045800                     IF WS-GROUP-WAS-FOUND                        00045800
045900                         PERFORM 160-ACCUMULATE-OVERALL           00045900
046000                         PERFORM 170-ACCUMULATE-GROUP             00046000
046100                     END-IF                                       00046100
046200                 END-IF                                           00046200
046300             END-IF                                               00046300
046400         END-IF                                                   00046400
046500     END-IF.                                                      00046500
046600*                                                                 00046600
046700*        MOVES THE PARSED TIMESTAMP'S TEXT DIGITS INTO THE NUMERIC00046700
046800*        REDEFINES AND CALLS THE SAME CALENDAR ARITHMETIC USED FOR00046800
046900*        NOW, SO A LOG ENTRY AND NOW ARE ALWAYS COMPARED IN THE   00046900
047000*        SAME UNITS.                                              00047000
047100 120-CONVERT-TIMESTAMP.                                           00047100
047200     MOVE LG-TS-DAY    TO WS-TSN-DAY.                             00047200
047300     MOVE LG-TS-YEAR   TO WS-TSN-YEAR.                            00047300
047400     MOVE LG-TS-HOUR   TO WS-TSN-HOUR.                            00047400
047500     MOVE LG-TS-MINUTE TO WS-TSN-MINUTE.                          00047500
047600     MOVE LG-TS-SECOND TO WS-TSN-SECOND.                          00047600
047700     SET WS-MONTH-NAME-IDX TO 1.                                  00047700
047800     PERFORM 121-TEST-ONE-TS-MONTH                                00047800
047900         UNTIL WS-MONTH-NAME-IDX > 12                             00047900
048000            OR WS-MONTH-NAME-ENTRY (WS-MONTH-NAME-IDX)            00048000
048100               = LG-TS-MONTH-NAME.                                00048100
048200     SET WS-CAL-MONTH-NUM TO WS-MONTH-NAME-IDX.                   00048200
048300     PERFORM 130-COMPUTE-ABS-SECONDS.                             00048300
048400     MOVE WS-CAL-TOTAL-SECONDS TO WS-ENTRY-SECONDS.               00048400
048500*                                                                 00048500
048600 121-TEST-ONE-TS-MONTH.                                           00048600
048700     SET WS-MONTH-NAME-IDX UP BY 1.                               00048700
048800*                                                                 00048800
048900*        CLASSIC "ABSOLUTE DAY NUMBER" CALENDAR ARITHMETIC --     00048900
049000*        YEARS SINCE 1900 TIMES 365, PLUS ONE LEAP DAY FOR EVERY  00049000
049100*        4 YEARS SINCE 1900 (THIS SHOP'S LOGS DO NOT GO BACK TO   00049100
049200*        1900 ITSELF OR FORWARD TO 2100, SO THE SIMPLE 4-YEAR RULE00049200
049300*        IS ALL THAT IS NEEDED), PLUS THE CUMULATIVE-DAYS TABLE   00049300
049400*        LOOKUP FOR THE MONTH, PLUS THE DAY OF MONTH, CONVERTED TO00049400
049500*        SECONDS AND ADDED TO HH:MM:SS.  DIVIDE TRUNCATES -- NO   00049500
049600*        INTRINSIC FUNCTION REQUIRED.                             00049600
049700 130-COMPUTE-ABS-SECONDS.                                         00049700
049800     COMPUTE WS-CAL-YEARS-SINCE-1900 = WS-TSN-YEAR-N - 1900.      00049800
049900     DIVIDE WS-CAL-YEARS-SINCE-1900 BY 4                          00049900
050000             GIVING WS-CAL-LEAP-DAYS.                             00050000
050100     SET WS-CUM-DAYS-IDX TO WS-CAL-MONTH-NUM.                     00050100
050200     COMPUTE WS-CAL-TOTAL-DAYS =                                  00050200
050300             (WS-CAL-YEARS-SINCE-1900 * 365) + WS-CAL-LEAP-DAYS   00050300
050400             + WS-CUM-DAYS-ENTRY (WS-CUM-DAYS-IDX)                00050400
050500             + (WS-TSN-DAY-N - 1).                                00050500
050600     COMPUTE WS-CAL-TOTAL-SECONDS =                               00050600
050700             (WS-CAL-TOTAL-DAYS * 86400)                          00050700
050800             + (WS-TSN-HOUR-N * 3600)                             00050800
050900             + (WS-TSN-MINUTE-N * 60)                             00050900
051000             + WS-TSN-SECOND-N.                                   00051000
051100*                                                                 00051100
051200*        PATH-GROUPING RULE -- FIRST CONFIGURED PREFIX THAT       00051200
051300*        MATCHES THE START OF LG-PATH WINS; AN EMPTY CONFIG MAKES 00051300
051400*        THE FULL PATH ITS OWN GROUP; A NON-EMPTY CONFIGURATION   00051400
051500*        WITH NO MATCH SKIPS THE RECORD.                          00051500
051600 150-RESOLVE-GROUP.                                               00051600
051700     MOVE 'N' TO WS-GROUP-FOUND-SW.                               00051700
051800     MOVE SPACES TO WS-CURRENT-GROUP.                             00051800
051900     IF WS-MON-PATH-CNT = 0                                       00051900
052000         MOVE LG-PATH TO WS-CURRENT-GROUP                         00052000
052100         MOVE 'Y' TO WS-GROUP-FOUND-SW                            00052100
052200     ELSE                                                         00052200
052300         SET WS-MON-PATH-IDX TO 1                                 00052300
052400         PERFORM 155-TEST-ONE-MON-PATH                            00052400
052500             UNTIL WS-MON-PATH-IDX > WS-MON-PATH-CNT              00052500
052600                OR WS-GROUP-WAS-FOUND                             00052600
052700     END-IF.                                                      00052700
052800*                                                                 00052800
052900 155-TEST-ONE-MON-PATH.                                           00052900
053000     IF WS-MON-PATH-LEN (WS-MON-PATH-IDX) > 0                     00053000
053100             AND LG-PATH (1:WS-MON-PATH-LEN (WS-MON-PATH-IDX)) =  00053100
053200                 WS-MON-PATH-KEY (WS-MON-PATH-IDX)                00053200
053300                 (1:WS-MON-PATH-LEN (WS-MON-PATH-IDX))            00053300
053400         MOVE WS-MON-PATH-KEY (WS-MON-PATH-IDX)                   00053400
053500             TO WS-CURRENT-GROUP                                  00053500
053600         MOVE 'Y' TO WS-GROUP-FOUND-SW                            00053600
053700     ELSE                                                         00053700
053800         SET WS-MON-PATH-IDX UP BY 1                              00053800
053900     END-IF.                                                      00053900
054000*                                                                 00054000
054100*        BATCH FLOW STEP 3D -- OVERALL COUNTERS AND SERIES.       00054100
054200 160-ACCUMULATE-OVERALL.                                          00054200
054300     ADD 1 TO LG-OVL-REQUEST-COUNT.                               00054300
054400     MOVE LG-STATUS-ALPHA TO WS-PFX-VALUE-TEXT.                   00054400
054500     MOVE 30 TO WS-PFX-MAX-ENTRIES.                               00054500
054600     CALL 'PFXCOUNT' USING WS-PFX-MAX-ENTRIES                     00054600
054700                            LG-OVL-STATUS-CNT                     00054700
054800                            LG-OVL-STATUS-FULL-SW                 00054800
054900                            LG-OVL-STATUS-ENTRY (1)               00054900
055000                            WS-PFX-VALUE-TEXT.                    00055000
055100     PERFORM 165-ACCUMULATE-OVERALL-PATH.                         00055100
055200     IF LG-OVL-TIME-CNT < 2000                                    00055200
055300         ADD 1 TO LG-OVL-TIME-CNT                                 00055300
055400         MOVE LG-REQUEST-TIME                                     00055400
055500             TO LG-OVL-TIME-VALUE (LG-OVL-TIME-CNT)               00055500
055600     END-IF.                                                      00055600
055700     IF LG-OVL-UPSTREAM-CNT < 2000                                00055700
055800         ADD 1 TO LG-OVL-UPSTREAM-CNT                             00055800
055900         MOVE LG-UPSTREAM-RESPONSE-TIME                           00055900
056000             TO LG-OVL-UPSTREAM-VALUE (LG-OVL-UPSTREAM-CNT)       00056000
056100     END-IF.                                                      00056100
056200     IF LG-OVL-BYTES-CNT < 2000                                   00056200
056300         ADD 1 TO LG-OVL-BYTES-CNT                                00056300
056400         MOVE LG-BODY-BYTES-SENT                                  00056400
056500             TO LG-OVL-BYTES-VALUE (LG-OVL-BYTES-CNT)             00056500
056600     END-IF.                                                      00056600
056700*                                                                 00056700
056800*        PATH-COUNTER IS KEYED BY THE WHOLE GROUP TEXT, NOT A     00056800
056900*        PREFIX, SO IT GETS A PLAIN EXACT-MATCH SCAN RATHER THAN  00056900
057000*        PFXCOUNT'S LEADING-SUBSTRING LOGIC.                      00057000
057100 165-ACCUMULATE-OVERALL-PATH.                                     00057100
057200     MOVE 'N' TO WS-GROUP-FOUND-SW.                               00057200
057300     SET WS-I TO 1.                                               00057300
057400     PERFORM 166-TEST-ONE-OVL-PATH                                00057400
057500         UNTIL WS-I > LG-OVL-PATH-CNT                             00057500
057600            OR WS-GROUP-WAS-FOUND.                                00057600
057700     IF NOT WS-GROUP-WAS-FOUND                                    00057700
057800         IF LG-OVL-PATH-CNT < 20                                  00057800
057900             ADD 1 TO LG-OVL-PATH-CNT                             00057900
058000             SET LG-OVL-PATH-IDX TO LG-OVL-PATH-CNT               00058000
058100             MOVE WS-CURRENT-GROUP                                00058100
058200                 TO LG-OVL-PATH-KEY (LG-OVL-PATH-IDX)             00058200
058300             MOVE 1 TO LG-OVL-PATH-COUNT (LG-OVL-PATH-IDX)        00058300
058400         ELSE                                                     00058400
058500             MOVE 'Y' TO LG-OVL-PATH-TBL-FULL                     00058500
058600         END-IF                                                   00058600
058700     END-IF.                                                      00058700
058800*                                                                 00058800
058900 166-TEST-ONE-OVL-PATH.                                           00058900
059000     SET LG-OVL-PATH-IDX TO WS-I.                                 00059000
059100     IF LG-OVL-PATH-KEY (LG-OVL-PATH-IDX) = WS-CURRENT-GROUP      00059100
059200         ADD 1 TO LG-OVL-PATH-COUNT (LG-OVL-PATH-IDX)             00059200
059300         MOVE 'Y' TO WS-GROUP-FOUND-SW                            00059300
059400     END-IF.                                                      00059400
059500     SET WS-I UP BY 1.                                            00059500
059600*                                                                 00059600
059700*        BATCH FLOW STEP 3E -- PER-GROUP COUNTERS AND SERIES.  THE00059700
059800*        GROUP ENTRY ITSELF IS FOUND OR OPENED FIRST, THEN EVERY  00059800
059900*        TABLE INSIDE LG-GRP-ENTRY IS KEYED OFF LG-GRP-IDX.       00059900
060000 170-ACCUMULATE-GROUP.                                            00060000
060100     PERFORM 171-FIND-OR-ADD-GROUP.                               00060100
060200     IF WS-GROUP-WAS-FOUND                                        00060200
060300         ADD 1 TO LG-GRP-REQUEST-COUNT (LG-GRP-IDX)               00060300
060400         PERFORM 172-ACCUMULATE-GROUP-VERB                        00060400
060500         MOVE LG-STATUS-ALPHA TO WS-PFX-VALUE-TEXT                00060500
060600         MOVE 30 TO WS-PFX-MAX-ENTRIES                            00060600
060700         CALL 'PFXCOUNT' USING WS-PFX-MAX-ENTRIES                 00060700
060800                                LG-GRP-STATUS-CNT (LG-GRP-IDX)    00060800
060900                                LG-GRP-STATUS-FULL-SW (LG-GRP-IDX)00060900
061000                                LG-GRP-STATUS-ENTRY (LG-GRP-IDX 1)00061000
061100                                WS-PFX-VALUE-TEXT                 00061100
061200         IF LG-GRP-TIME-CNT (LG-GRP-IDX) < 2000                   00061200
061300             ADD 1 TO LG-GRP-TIME-CNT (LG-GRP-IDX)                00061300
061400             MOVE LG-REQUEST-TIME                                 00061400
061500                 TO LG-GRP-TIME-VALUE                             00061500
061600                    (LG-GRP-IDX LG-GRP-TIME-CNT (LG-GRP-IDX))     00061600
061700         END-IF                                                   00061700
061800         IF LG-GRP-UPSTREAM-CNT (LG-GRP-IDX) < 2000               00061800
061900             ADD 1 TO LG-GRP-UPSTREAM-CNT (LG-GRP-IDX)            00061900
062000             MOVE LG-UPSTREAM-RESPONSE-TIME                       00062000
062100                 TO LG-GRP-UPSTREAM-VALUE                         00062100
062200                    (LG-GRP-IDX LG-GRP-UPSTREAM-CNT (LG-GRP-IDX)) 00062200
062300         END-IF                                                   00062300
062400         IF LG-GRP-BYTES-CNT (LG-GRP-IDX) < 2000                  00062400
062500             ADD 1 TO LG-GRP-BYTES-CNT (LG-GRP-IDX)               00062500
062600             MOVE LG-BODY-BYTES-SENT                              00062600
062700                 TO LG-GRP-BYTES-VALUE                            00062700
062800                    (LG-GRP-IDX LG-GRP-BYTES-CNT (LG-GRP-IDX))    00062800
062900         END-IF                                                   00062900
063000     END-IF.                                                      00063000
063100*                                                                 00063100
063200 171-FIND-OR-ADD-GROUP.                                           00063200
063300     MOVE 'N' TO WS-GROUP-FOUND-SW.                               00063300
063400     SET WS-I TO 1.                                               00063400
063500     PERFORM 171A-TEST-ONE-GROUP                                  00063500
063600         UNTIL WS-I > LG-GRP-CNT                                  00063600
063700            OR WS-GROUP-WAS-FOUND.                                00063700
063800     IF NOT WS-GROUP-WAS-FOUND                                    00063800
063900         IF LG-GRP-CNT < 20                                       00063900
064000             ADD 1 TO LG-GRP-CNT                                  00064000
064100             SET LG-GRP-IDX TO LG-GRP-CNT                         00064100
064200             MOVE WS-CURRENT-GROUP TO LG-GRP-PATH (LG-GRP-IDX)    00064200
064300             MOVE 'Y' TO WS-GROUP-FOUND-SW                        00064300
064400         ELSE                                                     00064400
064500             MOVE 'Y' TO LG-GRP-TBL-FULL                          00064500
064600         END-IF                                                   00064600
064700     END-IF.                                                      00064700
064800*                                                                 00064800
064900 171A-TEST-ONE-GROUP.                                             00064900
065000     SET LG-GRP-IDX TO WS-I.                                      00065000
065100     IF LG-GRP-PATH (LG-GRP-IDX) = WS-CURRENT-GROUP               00065100
065200         MOVE 'Y' TO WS-GROUP-FOUND-SW                            00065200
065300     END-IF.                                                      00065300
065400     SET WS-I UP BY 1.                                            00065400
065500*                                                                 00065500
065600*        VERB-COUNTER IS KEYED BY THE WHOLE VERB TEXT, NOT A      00065600
065700*        PREFIX, SO IT GETS THE SAME EXACT-MATCH SCAN AS THE      00065700
065800*        OVERALL PATH-COUNTER.                                    00065800
065900 172-ACCUMULATE-GROUP-VERB.                                       00065900
066000     MOVE 'N' TO WS-GROUP-FOUND-SW.                               00066000
066100     SET WS-I TO 1.                                               00066100
066200     PERFORM 173-TEST-ONE-VERB                                    00066200
066300         UNTIL WS-I > LG-GRP-VERB-CNT (LG-GRP-IDX)                00066300
066400            OR WS-GROUP-WAS-FOUND.                                00066400
066500     IF NOT WS-GROUP-WAS-FOUND                                    00066500
066600         IF LG-GRP-VERB-CNT (LG-GRP-IDX) < 8                      00066600
066700             ADD 1 TO LG-GRP-VERB-CNT (LG-GRP-IDX)                00066700
066800             SET LG-GRP-VERB-IDX TO LG-GRP-VERB-CNT (LG-GRP-IDX)  00066800
066900             MOVE LG-VERB                                         00066900
067000                 TO LG-GRP-VERB-KEY (LG-GRP-IDX LG-GRP-VERB-IDX)  00067000
067100             MOVE 1                                               00067100
067200                 TO LG-GRP-VERB-COUNT (LG-GRP-IDX LG-GRP-VERB-IDX)00067200
067300         END-IF                                                   00067300
067400     END-IF.                                                      00067400
067500*                                                                 00067500
067600 173-TEST-ONE-VERB.                                               00067600
067700     SET LG-GRP-VERB-IDX TO WS-I.                                 00067700
067800     IF LG-GRP-VERB-KEY (LG-GRP-IDX LG-GRP-VERB-IDX) = LG-VERB    00067800
067900         ADD 1 TO LG-GRP-VERB-COUNT (LG-GRP-IDX LG-GRP-VERB-IDX)  00067900
068000         MOVE 'Y' TO WS-GROUP-FOUND-SW                            00068000
068100     END-IF.                                                      00068100
068200     SET WS-I UP BY 1.                                            00068200
068300*                                                                 00068300
068400 790-CLOSE-FILES.                                                 00068400
068500     CLOSE ACCESS-LOG.                                            00068500
068600*                                                                 00068600
068700*        REPORT-BUILDER STEP 1 -- THE ZERO-REQUEST GUARD -- THEN  00068700
068800*        DISPATCH TO THE OVERALL SUMMARY AND, IF ANY MONITORED    00068800
068900*        GROUPS WERE FORMED, THE PER-PATH DETAIL BLOCKS.          00068900
069000 800-BUILD-REPORT.                                                00069000
069100     OPEN OUTPUT REPORT-FILE.                                     00069100
069200     EVALUATE TRUE                                                00069200
069300         WHEN LG-OVL-REQUEST-COUNT = 0                            00069300
069400             WRITE REPORT-RECORD FROM LG-RPT-ZERO-LINE AFTER PAGE 00069400
069500         WHEN LG-GRP-CNT > 0                                      00069500
069600             PERFORM 810-PRINT-OVERALL-SUMMARY                    00069600
069700             PERFORM 805-BUILD-GROUP-ORDER                        00069700
069800             MOVE 1 TO WS-GROUP-ORDER-IDX                         00069800
069900             PERFORM 820-PRINT-PATH-DETAIL                        00069900
070000                 UNTIL WS-GROUP-ORDER-IDX > WS-GROUP-ORDER-CNT    00070000
070100         WHEN OTHER                                               00070100
070200             PERFORM 810-PRINT-OVERALL-SUMMARY                    00070200
070300     END-EVALUATE.                                                00070300
070400     PERFORM 850-PRINT-ELAPSED-TIME.                              00070400
070500     CLOSE REPORT-FILE.                                           00070500
070600*                                                                 00070600
070700*        ASCENDING-BY-PATH ORDERING OF THE GROUP BLOCKS -- A LOCAL00070700
070800*        LIST OF SUBSCRIPTS INTO LG-GRP-ENTRY IS SORTED RATHER    00070800
070900*        THAN MOVING LG-GRP-ENTRY ITSELF, THE SAME SEPARATION     00070900
071000*        LGSTATS KEEPS BETWEEN THE CALLER'S SERIES AND ITS OWN    00071000
071100*        WORK COPY.                                               00071100
071200 805-BUILD-GROUP-ORDER.                                           00071200
071300     MOVE LG-GRP-CNT TO WS-GROUP-ORDER-CNT.                       00071300
071400     MOVE 1 TO WS-I.                                              00071400
071500     PERFORM 805A-COPY-ONE-SUBSCRIPT                              00071500
071600         UNTIL WS-I > WS-GROUP-ORDER-CNT.                         00071600
071700     MOVE 2 TO WS-I.                                              00071700
071800     PERFORM 805B-SORT-ONE-GROUP                                  00071800
071900         UNTIL WS-I > WS-GROUP-ORDER-CNT.                         00071900
072000*                                                                 00072000
072100 805A-COPY-ONE-SUBSCRIPT.                                         00072100
072200     MOVE WS-I TO WS-GROUP-ORDER-ENTRY (WS-I).                    00072200
072300     ADD 1 TO WS-I.                                               00072300
072400*                                                                 00072400
072500 805B-SORT-ONE-GROUP.                                             00072500
072600     MOVE WS-GROUP-ORDER-ENTRY (WS-I) TO WS-GROUP-ORDER-HOLD.     00072600
072700     MOVE WS-I TO WS-J.                                           00072700
072800     PERFORM 806-SHIFT-ONE-GROUP                                  00072800
072900         UNTIL WS-J < 2                                           00072900
073000            OR LG-GRP-PATH (WS-GROUP-ORDER-ENTRY (WS-J - 1))      00073000
073100               NOT > LG-GRP-PATH (WS-GROUP-ORDER-HOLD).           00073100
073200     MOVE WS-GROUP-ORDER-HOLD TO WS-GROUP-ORDER-ENTRY (WS-J).     00073200
073300     ADD 1 TO WS-I.                                               00073300
073400*                                                                 00073400
073500 806-SHIFT-ONE-GROUP.                                             00073500
073600     MOVE WS-GROUP-ORDER-ENTRY (WS-J - 1)                         00073600
073700         TO WS-GROUP-ORDER-ENTRY (WS-J).                          00073700
073800     SUBTRACT 1 FROM WS-J.                                        00073800
073900*                                                                 00073900
074000 810-PRINT-OVERALL-SUMMARY.                                       00074000
074100     MOVE 'N' TO WS-RPT-INDENT-SW.                                00074100
074200     MOVE LG-OVL-REQUEST-COUNT TO LG-RPT-REQUESTS-CNT.            00074200
074300     WRITE REPORT-RECORD FROM LG-RPT-REQUESTS-LINE AFTER PAGE.    00074300
074400     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00074400
074500     MOVE 'Status Codes:' TO LG-RPT-HDR-TEXT.                     00074500
074600     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-LINE AFTER 1.    00074600
074700     PERFORM 828-COPY-OVERALL-STATUS                              00074700
074800         THRU 830-PRINT-STATUS-LIST-EXIT.                         00074800
074900     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00074900
075000     MOVE 'Paths:' TO LG-RPT-HDR-TEXT.                            00075000
075100     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-LINE AFTER 1.    00075100
075200     PERFORM 831-COPY-OVERALL-PATHS                               00075200
075300         THRU 833-PRINT-PATH-LIST-EXIT.                           00075300
075400     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00075400
075500     MOVE 'Times [s]:' TO LG-RPT-HDR-TEXT.                        00075500
075600     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-LINE AFTER 1.    00075600
075700     CALL 'LGSTATS' USING LG-OVL-TIME-CNT LG-OVL-TIME-VALUE (1)   00075700
075800                          LG-STATISTICS-BLOCK.                    00075800
075900     PERFORM 845-WRITE-STAT-LINES.                                00075900
076000     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00076000
076100     MOVE 'Upstream Times [s]:' TO LG-RPT-HDR-TEXT.               00076100
076200     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-LINE AFTER 1.    00076200
076300     CALL 'LGSTATS' USING LG-OVL-UPSTREAM-CNT                     00076300
076400                          LG-OVL-UPSTREAM-VALUE (1)               00076400
076500                          LG-STATISTICS-BLOCK.                    00076500
076600     PERFORM 845-WRITE-STAT-LINES.                                00076600
076700     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00076700
076800     MOVE 'Body Bytes Sent [B]:' TO LG-RPT-HDR-TEXT.              00076800
076900     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-LINE AFTER 1.    00076900
077000     CALL 'LGSTATS' USING LG-OVL-BYTES-CNT LG-OVL-BYTES-VALUE (1) 00077000
077100                          LG-STATISTICS-BLOCK.                    00077100
077200     PERFORM 845-WRITE-STAT-LINES.                                00077200
077300*                                                                 00077300
077400*        COPY/SORT/PRINT TRIO FOR THE OVERALL STATUS-CODE LIST -- 00077400
077500*        PERFORMED AS ONE THRU RANGE SINCE 828 THROUGH 830 RUN    00077500
077600*        STRAIGHT THROUGH FOR THIS ONE CALL SITE ONLY.  THE       00077600
077700*        LETTERED BODY PARAGRAPHS EACH OWNER LOOPS OVER (828A,    00077700
077800*        829A, 829B, 830A) ARE HELD BACK UNTIL AFTER 833-PRINT-   00077800
077900*        PATH-LIST-EXIT SO THE RANGE DOES NOT FALL THROUGH INTO   00077900
078000*        THEM.                                                    00078000
078100 828-COPY-OVERALL-STATUS.                                         00078100
078200     MOVE LG-OVL-STATUS-CNT TO WS-STATUS-SORT-CNT.                00078200
078300     MOVE 1 TO WS-I.                                              00078300
078400     PERFORM 828A-COPY-ONE-STATUS                                 00078400
078500         UNTIL WS-I > WS-STATUS-SORT-CNT.                         00078500
078600*                                                                 00078600
078700*        DESCENDING INSERTION SORT -- SAME SHAPE AS LGSTATS'      00078700
078800*        100-SORT-SERIES, ONLY ON COUNT RATHER THAN VALUE, AND    00078800
078900*        DESCENDING RATHER THAN ASCENDING.                        00078900
079000 829-SORT-STATUS-TBL.                                             00079000
079100     MOVE 2 TO WS-I.                                              00079100
079200     PERFORM 829B-SORT-ONE-STATUS                                 00079200
079300         UNTIL WS-I > WS-STATUS-SORT-CNT.                         00079300
079400*                                                                 00079400
079500 830-PRINT-STATUS-LIST.                                           00079500
079600     MOVE 1 TO WS-I.                                              00079600
079700     PERFORM 830A-PRINT-ONE-STATUS                                00079700
079800         UNTIL WS-I > WS-STATUS-SORT-CNT.                         00079800
079900*                                                                 00079900
080000 830-PRINT-STATUS-LIST-EXIT.                                      00080000
080100     EXIT.                                                        00080100
080200*                                                                 00080200
080300*        SAME COPY/SORT/PRINT SHAPE, ONE MORE TIME, FOR THE       00080300
080400*        OVERALL PATH LIST.                                       00080400
080500 831-COPY-OVERALL-PATHS.                                          00080500
080600     MOVE LG-OVL-PATH-CNT TO WS-PATH-SORT-CNT.                    00080600
080700     MOVE 1 TO WS-I.                                              00080700
080800     PERFORM 831A-COPY-ONE-PATH                                   00080800
080900         UNTIL WS-I > WS-PATH-SORT-CNT.                           00080900
081000*                                                                 00081000
081100 832-SORT-PATH-TBL.                                               00081100
081200     MOVE 2 TO WS-I.                                              00081200
081300     PERFORM 832B-SORT-ONE-PATH                                   00081300
081400         UNTIL WS-I > WS-PATH-SORT-CNT.                           00081400
081500*                                                                 00081500
081600 833-PRINT-PATH-LIST.                                             00081600
081700     MOVE 1 TO WS-I.                                              00081700
081800     PERFORM 833A-PRINT-ONE-PATH                                  00081800
081900         UNTIL WS-I > WS-PATH-SORT-CNT.                           00081900
082000*                                                                 00082000
082100 833-PRINT-PATH-LIST-EXIT.                                        00082100
082200     EXIT.                                                        00082200
082300*                                                                 00082300
082400*        BODY PARAGRAPHS FOR THE TWO TRIOS ABOVE, MOVED DOWN HERE 00082400
082500*        SO THE 828 THRU 830 AND 831 THRU 833 RANGES STAY STRAIGHT00082500
082600*        LINE.  PHYSICAL ORDER DOESN'T MATTER TO AN ORDINARY      00082600
082700*        PERFORM OF A SINGLE PARAGRAPH, ONLY TO A THRU RANGE.     00082700
082800 828A-COPY-ONE-STATUS.                                            00082800
082900     SET LG-OVL-STATUS-IDX TO WS-I.                               00082900
083000     SET WS-STATUS-SORT-IDX TO WS-I.                              00083000
083100     MOVE LG-OVL-STATUS-KEY (LG-OVL-STATUS-IDX)                   00083100
083200         TO WS-STATUS-SORT-KEY (WS-STATUS-SORT-IDX).              00083200
083300     MOVE LG-OVL-STATUS-COUNT (LG-OVL-STATUS-IDX)                 00083300
083400         TO WS-STATUS-SORT-COUNT (WS-STATUS-SORT-IDX).            00083400
083500     ADD 1 TO WS-I.                                               00083500
083600*                                                                 00083600
083700 829A-SHIFT-STATUS-ENTRY.                                         00083700
083800     MOVE WS-STATUS-SORT-ENTRY (WS-J - 1)                         00083800
083900         TO WS-STATUS-SORT-ENTRY (WS-J).                          00083900
084000     SUBTRACT 1 FROM WS-J.                                        00084000
084100*                                                                 00084100
084200 829B-SORT-ONE-STATUS.                                            00084200
084300     SET WS-STATUS-SORT-IDX TO WS-I.                              00084300
084400     MOVE WS-STATUS-SORT-ENTRY (WS-STATUS-SORT-IDX)               00084400
084500         TO WS-STATUS-HOLD-ENTRY.                                 00084500
084600     MOVE WS-I TO WS-J.                                           00084600
084700     PERFORM 829A-SHIFT-STATUS-ENTRY                              00084700
084800         UNTIL WS-J < 2                                           00084800
084900            OR WS-STATUS-SORT-COUNT (WS-J - 1)                    00084900
085000               NOT < WS-STATUS-HOLD-COUNT.                        00085000
085100     SET WS-STATUS-SORT-IDX TO WS-J.                              00085100
085200     MOVE WS-STATUS-HOLD-ENTRY TO WS-STATUS-SORT-ENTRY            00085200
085300         (WS-STATUS-SORT-IDX).                                    00085300
085400     ADD 1 TO WS-I.                                               00085400
085500*                                                                 00085500
085600 830A-PRINT-ONE-STATUS.                                           00085600
085700     SET WS-STATUS-SORT-IDX TO WS-I.                              00085700
085800     EVALUATE TRUE                                                00085800
085900         WHEN WS-RPT-IS-INDENTED                                  00085900
086000             MOVE WS-STATUS-SORT-COUNT (WS-STATUS-SORT-IDX)       00086000
086100                 TO LG-RPT-COUNT-IND-VALUE                        00086100
086200             MOVE WS-STATUS-SORT-KEY (WS-STATUS-SORT-IDX)         00086200
086300                 TO LG-RPT-COUNT-IND-KEY                          00086300
086400             WRITE REPORT-RECORD FROM LG-RPT-COUNT-LINE-IND       00086400
086500                 AFTER 1                                          00086500
086600         WHEN OTHER                                               00086600
086700             MOVE WS-STATUS-SORT-COUNT (WS-STATUS-SORT-IDX)       00086700
086800                 TO LG-RPT-COUNT-VALUE                            00086800
086900             MOVE WS-STATUS-SORT-KEY (WS-STATUS-SORT-IDX)         00086900
087000                 TO LG-RPT-COUNT-KEY                              00087000
087100             WRITE REPORT-RECORD FROM LG-RPT-COUNT-LINE AFTER 1   00087100
087200     END-EVALUATE.                                                00087200
087300     ADD 1 TO WS-I.                                               00087300
087400*                                                                 00087400
087500 831A-COPY-ONE-PATH.                                              00087500
087600     SET LG-OVL-PATH-IDX TO WS-I.                                 00087600
087700     SET WS-PATH-SORT-IDX TO WS-I.                                00087700
087800     MOVE LG-OVL-PATH-KEY (LG-OVL-PATH-IDX)                       00087800
087900         TO WS-PATH-SORT-KEY (WS-PATH-SORT-IDX).                  00087900
088000     MOVE LG-OVL-PATH-COUNT (LG-OVL-PATH-IDX)                     00088000
088100         TO WS-PATH-SORT-COUNT (WS-PATH-SORT-IDX).                00088100
088200     ADD 1 TO WS-I.                                               00088200
088300*                                                                 00088300
088400 832A-SHIFT-PATH-ENTRY.                                           00088400
088500     MOVE WS-PATH-SORT-ENTRY (WS-J - 1)                           00088500
088600         TO WS-PATH-SORT-ENTRY (WS-J).                            00088600
088700     SUBTRACT 1 FROM WS-J.                                        00088700
088800*                                                                 00088800
088900 832B-SORT-ONE-PATH.                                              00088900
089000     SET WS-PATH-SORT-IDX TO WS-I.                                00089000
089100     MOVE WS-PATH-SORT-ENTRY (WS-PATH-SORT-IDX)                   00089100
089200         TO WS-PATH-HOLD-ENTRY.                                   00089200
089300     MOVE WS-I TO WS-J.                                           00089300
089400     PERFORM 832A-SHIFT-PATH-ENTRY                                00089400
089500         UNTIL WS-J < 2                                           00089500
089600            OR WS-PATH-SORT-COUNT (WS-J - 1)                      00089600
089700               NOT < WS-PATH-HOLD-COUNT.                          00089700
089800     SET WS-PATH-SORT-IDX TO WS-J.                                00089800
089900     MOVE WS-PATH-HOLD-ENTRY                                      00089900
090000         TO WS-PATH-SORT-ENTRY (WS-PATH-SORT-IDX).                00090000
090100     ADD 1 TO WS-I.                                               00090100
090200*                                                                 00090200
090300 833A-PRINT-ONE-PATH.                                             00090300
090400     SET WS-PATH-SORT-IDX TO WS-I.                                00090400
090500     MOVE WS-PATH-SORT-COUNT (WS-PATH-SORT-IDX)                   00090500
090600         TO LG-RPT-COUNT-VALUE.                                   00090600
090700     MOVE WS-PATH-SORT-KEY (WS-PATH-SORT-IDX)                     00090700
090800         TO LG-RPT-COUNT-KEY.                                     00090800
090900     WRITE REPORT-RECORD FROM LG-RPT-COUNT-LINE AFTER 1.          00090900
091000     ADD 1 TO WS-I.                                               00091000
091100*                                                                 00091100
091200*        REPORT-BUILDER STEP 3 -- ONE DETAIL BLOCK PER MONITORED  00091200
091300*        GROUP, VISITED IN THE ASCENDING-PATH ORDER 805 BUILT.    00091300
091400 820-PRINT-PATH-DETAIL.                                           00091400
091500     MOVE 'Y' TO WS-RPT-INDENT-SW.                                00091500
091600     SET LG-GRP-IDX TO WS-GROUP-ORDER-ENTRY (WS-GROUP-ORDER-IDX). 00091600
091700     MOVE LG-GRP-PATH (LG-GRP-IDX) TO LG-RPT-PATH-TEXT.           00091700
091800     WRITE REPORT-RECORD FROM LG-RPT-PATH-HDR-LINE AFTER PAGE.    00091800
091900     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00091900
092000     MOVE 'HTTP Verbs:' TO LG-RPT-HDR-IND-TEXT.                   00092000
092100     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-IND-LINE AFTER 1.00092100
092200     PERFORM 834-COPY-GROUP-VERBS                                 00092200
092300         THRU 836-PRINT-VERB-LIST-EXIT.                           00092300
092400     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00092400
092500     MOVE 'Status Codes:' TO LG-RPT-HDR-IND-TEXT.                 00092500
092600     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-IND-LINE AFTER 1.00092600
092700     PERFORM 837-COPY-GROUP-STATUS.                               00092700
092800     PERFORM 829-SORT-STATUS-TBL.                                 00092800
092900     PERFORM 830-PRINT-STATUS-LIST.                               00092900
093000     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00093000
093100     MOVE 'Times [s]:' TO LG-RPT-HDR-IND-TEXT.                    00093100
093200     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-IND-LINE AFTER 1.00093200
093300     CALL 'LGSTATS' USING LG-GRP-TIME-CNT (LG-GRP-IDX)            00093300
093400                          LG-GRP-TIME-VALUE (LG-GRP-IDX 1)        00093400
093500                          LG-STATISTICS-BLOCK.                    00093500
093600     PERFORM 845-WRITE-STAT-LINES.                                00093600
093700     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00093700
093800     MOVE 'Upstream Times [s]:' TO LG-RPT-HDR-IND-TEXT.           00093800
093900     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-IND-LINE AFTER 1.00093900
094000     CALL 'LGSTATS' USING LG-GRP-UPSTREAM-CNT (LG-GRP-IDX)        00094000
094100                          LG-GRP-UPSTREAM-VALUE (LG-GRP-IDX 1)    00094100
094200                          LG-STATISTICS-BLOCK.                    00094200
094300     PERFORM 845-WRITE-STAT-LINES.                                00094300
094400     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00094400
094500     MOVE 'Body Bytes Sent [B]:' TO LG-RPT-HDR-IND-TEXT.          00094500
094600     WRITE REPORT-RECORD FROM LG-RPT-SECTION-HDR-IND-LINE AFTER 1.00094600
094700     CALL 'LGSTATS' USING LG-GRP-BYTES-CNT (LG-GRP-IDX)           00094700
094800                          LG-GRP-BYTES-VALUE (LG-GRP-IDX 1)       00094800
094900                          LG-STATISTICS-BLOCK.                    00094900
095000     PERFORM 845-WRITE-STAT-LINES.                                00095000
095100     ADD 1 TO WS-GROUP-ORDER-IDX.                                 00095100
095200*                                                                 00095200
095300*        COPY/SORT/PRINT TRIO FOR ONE GROUP'S HTTP-VERB LIST --   00095300
095400*        ALSO PERFORMED AS ONE THRU RANGE, SAME REASONING AS THE  00095400
095500*        828 THRU 830 RANGE ABOVE.                                00095500
095600 834-COPY-GROUP-VERBS.                                            00095600
095700     MOVE LG-GRP-VERB-CNT (LG-GRP-IDX) TO WS-VERB-SORT-CNT.       00095700
095800     MOVE 1 TO WS-I.                                              00095800
095900     PERFORM 834A-COPY-ONE-VERB                                   00095900
096000         UNTIL WS-I > WS-VERB-SORT-CNT.                           00096000
096100*                                                                 00096100
096200 835-SORT-VERB-TBL.                                               00096200
096300     MOVE 2 TO WS-I.                                              00096300
096400     PERFORM 835B-SORT-ONE-VERB                                   00096400
096500         UNTIL WS-I > WS-VERB-SORT-CNT.                           00096500
096600*                                                                 00096600
096700 836-PRINT-VERB-LIST.                                             00096700
096800     MOVE 1 TO WS-I.                                              00096800
096900     PERFORM 836A-PRINT-ONE-VERB                                  00096900
097000         UNTIL WS-I > WS-VERB-SORT-CNT.                           00097000
097100*                                                                 00097100
097200 836-PRINT-VERB-LIST-EXIT.                                        00097200
097300     EXIT.                                                        00097300
097400*                                                                 00097400
097500 837-COPY-GROUP-STATUS.                                           00097500
097600     MOVE LG-GRP-STATUS-CNT (LG-GRP-IDX) TO WS-STATUS-SORT-CNT.   00097600
097700     MOVE 1 TO WS-I.                                              00097700
097800     PERFORM 837A-COPY-ONE-GRP-STATUS                             00097800
097900         UNTIL WS-I > WS-STATUS-SORT-CNT.                         00097900
098000*                                                                 00098000
098100*        BODY PARAGRAPHS FOR THE VERB TRIO AND FOR 837, MOVED DOWN00098100
098200*        HERE FOR THE SAME REASON AS THE STATUS/PATH BODY         00098200
098300*        PARAGRAPHS ABOVE.                                        00098300
098400 837A-COPY-ONE-GRP-STATUS.                                        00098400
098500     SET LG-GRP-STATUS-IDX TO WS-I.                               00098500
098600     SET WS-STATUS-SORT-IDX TO WS-I.                              00098600
098700     MOVE LG-GRP-STATUS-KEY (LG-GRP-IDX LG-GRP-STATUS-IDX)        00098700
098800         TO WS-STATUS-SORT-KEY (WS-STATUS-SORT-IDX).              00098800
098900     MOVE LG-GRP-STATUS-COUNT (LG-GRP-IDX LG-GRP-STATUS-IDX)      00098900
099000         TO WS-STATUS-SORT-COUNT (WS-STATUS-SORT-IDX).            00099000
099100     ADD 1 TO WS-I.                                               00099100
099200*                                                                 00099200
099300 834A-COPY-ONE-VERB.                                              00099300
099400     SET LG-GRP-VERB-IDX TO WS-I.                                 00099400
099500     SET WS-VERB-SORT-IDX TO WS-I.                                00099500
099600     MOVE LG-GRP-VERB-KEY (LG-GRP-IDX LG-GRP-VERB-IDX)            00099600
099700         TO WS-VERB-SORT-KEY (WS-VERB-SORT-IDX).                  00099700
099800     MOVE LG-GRP-VERB-COUNT (LG-GRP-IDX LG-GRP-VERB-IDX)          00099800
099900         TO WS-VERB-SORT-COUNT (WS-VERB-SORT-IDX).                00099900
100000     ADD 1 TO WS-I.                                               00100000
100100*                                                                 00100100
100200 835A-SHIFT-VERB-ENTRY.                                           00100200
100300     MOVE WS-VERB-SORT-ENTRY (WS-J - 1)                           00100300
100400         TO WS-VERB-SORT-ENTRY (WS-J).                            00100400
100500     SUBTRACT 1 FROM WS-J.                                        00100500
100600*                                                                 00100600
100700 835B-SORT-ONE-VERB.                                              00100700
100800     SET WS-VERB-SORT-IDX TO WS-I.                                00100800
100900     MOVE WS-VERB-SORT-ENTRY (WS-VERB-SORT-IDX)                   00100900
101000         TO WS-VERB-HOLD-ENTRY.                                   00101000
101100     MOVE WS-I TO WS-J.                                           00101100
101200     PERFORM 835A-SHIFT-VERB-ENTRY                                00101200
101300         UNTIL WS-J < 2                                           00101300
101400            OR WS-VERB-SORT-COUNT (WS-J - 1)                      00101400
101500               NOT < WS-VERB-HOLD-COUNT.                          00101500
101600     SET WS-VERB-SORT-IDX TO WS-J.                                00101600
101700     MOVE WS-VERB-HOLD-ENTRY                                      00101700
101800         TO WS-VERB-SORT-ENTRY (WS-VERB-SORT-IDX).                00101800
101900     ADD 1 TO WS-I.                                               00101900
102000*                                                                 00102000
102100 836A-PRINT-ONE-VERB.                                             00102100
102200     SET WS-VERB-SORT-IDX TO WS-I.                                00102200
102300     MOVE WS-VERB-SORT-COUNT (WS-VERB-SORT-IDX)                   00102300
102400         TO LG-RPT-COUNT-IND-VALUE.                               00102400
102500     MOVE WS-VERB-SORT-KEY (WS-VERB-SORT-IDX)                     00102500
102600         TO LG-RPT-COUNT-IND-KEY.                                 00102600
102700     WRITE REPORT-RECORD FROM LG-RPT-COUNT-LINE-IND AFTER 1.      00102700
102800     ADD 1 TO WS-I.                                               00102800
102900*                                                                 00102900
103000*        SHARED BY 810 AND 820 -- PRINTS THE 5-LINE MEAN/MEDIAN/  00103000
103100*        PERCENTILE BLOCK LGSTATS JUST FILLED, IN WHICHEVER FORM  00103100
103200*        WS-RPT-INDENT-SW CALLS FOR.  AN EMPTY SERIES LEAVES THE  00103200
103300*        HEADER LINE STANDING ALONE WITH NO FIGURES UNDER IT.     00103300
103400 845-WRITE-STAT-LINES.                                            00103400
103500     IF LG-STAT-IS-PRESENT                                        00103500
103600         EVALUATE TRUE                                            00103600
103700             WHEN WS-RPT-IS-INDENTED                              00103700
103800                 MOVE LG-STAT-MEAN TO LG-RPT-STAT-IND-VALUE       00103800
103900                 MOVE LG-RPT-LABEL-MEAN TO LG-RPT-STAT-IND-LABEL  00103900
104000                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE-IND    00104000
104100                     AFTER 1                                      00104100
104200                 MOVE LG-STAT-MEDIAN TO LG-RPT-STAT-IND-VALUE     00104200
104300                 MOVE LG-RPT-LABEL-MEDIAN TO LG-RPT-STAT-IND-LABEL00104300
104400                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE-IND    00104400
104500                     AFTER 1                                      00104500
104600                 MOVE LG-STAT-PERC90 TO LG-RPT-STAT-IND-VALUE     00104600
104700                 MOVE LG-RPT-LABEL-PERC90 TO LG-RPT-STAT-IND-LABEL00104700
104800                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE-IND    00104800
104900                     AFTER 1                                      00104900
105000                 MOVE LG-STAT-PERC75 TO LG-RPT-STAT-IND-VALUE     00105000
105100                 MOVE LG-RPT-LABEL-PERC75 TO LG-RPT-STAT-IND-LABEL00105100
105200                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE-IND    00105200
105300                     AFTER 1                                      00105300
105400                 MOVE LG-STAT-PERC25 TO LG-RPT-STAT-IND-VALUE     00105400
105500                 MOVE LG-RPT-LABEL-PERC25 TO LG-RPT-STAT-IND-LABEL00105500
105600                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE-IND    00105600
105700                     AFTER 1                                      00105700
105800             WHEN OTHER                                           00105800
105900                 MOVE LG-STAT-MEAN TO LG-RPT-STAT-VALUE           00105900
106000                 MOVE LG-RPT-LABEL-MEAN TO LG-RPT-STAT-LABEL      00106000
106100                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE AFTER 100106100
106200                 MOVE LG-STAT-MEDIAN TO LG-RPT-STAT-VALUE         00106200
106300                 MOVE LG-RPT-LABEL-MEDIAN TO LG-RPT-STAT-LABEL    00106300
106400                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE AFTER 100106400
106500                 MOVE LG-STAT-PERC90 TO LG-RPT-STAT-VALUE         00106500
106600                 MOVE LG-RPT-LABEL-PERC90 TO LG-RPT-STAT-LABEL    00106600
106700                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE AFTER 100106700
106800                 MOVE LG-STAT-PERC75 TO LG-RPT-STAT-VALUE         00106800
106900                 MOVE LG-RPT-LABEL-PERC75 TO LG-RPT-STAT-LABEL    00106900
107000                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE AFTER 100107000
107100                 MOVE LG-STAT-PERC25 TO LG-RPT-STAT-VALUE         00107100
107200                 MOVE LG-RPT-LABEL-PERC25 TO LG-RPT-STAT-LABEL    00107200
107300                 WRITE REPORT-RECORD FROM LG-RPT-STAT-LINE AFTER 100107300
107400         END-EVALUATE                                             00107400
107500     END-IF.                                                      00107500
107600*                                                                 00107600
107700*        OPTIONAL ELAPSED-TIME LINE -- BATCH FLOW STEP 5.  TIME OF00107700
107800*        DAY CAN WRAP PAST MIDNIGHT BETWEEN START AND STOP ON A   00107800
107900*        LONG RUN; THE ADD-86400-HUNDREDTHS CORRECTION BELOW      00107900
108000*        COVERS THAT THE SAME WAY THE SHOP HAS ALWAYS HANDLED     00108000
108100*        OVERNIGHT JOB TIMINGS.                                   00108100
108200 850-PRINT-ELAPSED-TIME.                                          00108200
108300     COMPUTE WS-ELAPSED-HUNDREDTHS = WS-STOP-TIME - WS-START-TIME.00108300
108400     IF WS-ELAPSED-HUNDREDTHS < 0                                 00108400
108500         ADD 8640000 TO WS-ELAPSED-HUNDREDTHS                     00108500
108600     END-IF.                                                      00108600
108700     COMPUTE WS-ELAPSED-SECONDS ROUNDED =                         00108700
108800             WS-ELAPSED-HUNDREDTHS / 100.                         00108800
108900     MOVE WS-ELAPSED-SECONDS TO LG-RPT-ELAPSED-SECS.              00108900
109000     WRITE REPORT-RECORD FROM LG-RPT-BLANK-LINE AFTER 1.          00109000
109100     WRITE REPORT-RECORD FROM LG-RPT-ELAPSED-LINE AFTER 1.        00109100
109200*                                                                 00109200
109300*        DIAGNOSTIC DUMP OF THE FRONT OF THE AGGREGATE RECORD --  00109300
109400*        ONLY FIRES WHEN UPSI-1 IS ON, FOR A DEVELOPER WATCHING A 00109400
109500*        RERUN AT THE CONSOLE.                                    00109500
109600 299-DUMP-AGGREGATE.                                              00109600
109700     MOVE LG-AGGREGATE-REC (1:16) TO WS-AGG-DUMP-FRONT.           00109700
109800     DISPLAY 'LGANLYZ - AGGREGATE FRONT BYTES: '                  00109800
109900             WS-AGG-DUMP-FRONT.                                   00109900
110000*                                                                 00110000
110100*        DIAGNOSTIC DUMP OF THE INCOMING JCL PARM -- ONLY FIRES   00110100
110200*        WHEN UPSI-0 IS ON, FOR A DEVELOPER CHECKING WHETHER THE  00110200
110300*        NIGHTLY RUN'S EXEC PARM CAME THROUGH AS EXPECTED.        00110300
110400 299-DUMP-RUN-PARM.                                               00110400
110500     DISPLAY 'LGANLYZ - RUN PARM LEN: ' LK-RUN-PARM-LEN           00110500
110600             ' TEXT: ' LK-RUN-PARM-TEXT (1:16).                   00110600
