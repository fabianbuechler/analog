000100***************************************************************** 00000100
000200* AGGREC    -- LOG ANALYSIS AGGREGATE MASTER RECORD               00000200
000300*                                                                 00000300
000400* HOLDS EVERY COUNTER AND MEASUREMENT SERIES BUILT BY LGANLYZ     00000400
000500* WHILE IT READS ACCESS-LOG: THE OVERALL TOTALS, AND ONE TABLE    00000500
000600* ENTRY PER MONITORED PATH GROUP.  THERE IS NO DISK FILE BEHIND   00000600
000700* THIS RECORD -- IT IS BUILT AND CONSUMED ENTIRELY IN WORKING     00000700
000800* STORAGE DURING ONE RUN, THEN DISCARDED.                         00000800
000900*                                                                 00000900
001000* CAPACITY IS FIXED BY THE CONSTANTS BELOW.  A RUN THAT WOULD     00001000
001100* OVERFLOW ONE OF THESE TABLES STOPS COUNTING INTO IT RATHER THAN 00001100
001200* ABEND -- SEE THE "-TBL-FULL" SWITCHES -- SINCE A MISSED ENTRY ON00001200
001300* A BUSY DAY IS PREFERABLE TO A BLOWN BATCH WINDOW.               00001300
001400*                                                                 00001400
001500*    HISTORY                                                      00001500
001600*    --------------------------------------------------------     00001600
001700*    1994-02-08  RWS  ORIGINAL, OVERALL COUNTERS ONLY.            00001700
001800*    1994-06-21  RWS  ADDED PER-PATH GROUP TABLE.                 00001800
001900*    1996-09-03  TLH  RAISED LG-MAX-SERIES-ENTRY 1000 TO 2000 --  00001900
002000*                     TRAFFIC OUTGREW THE ORIGINAL SIZING.        00002000
002100*    1998-03-12  DLK  Y2K SWEEP -- NO DATE FIELDS IN THIS MEMBER, 00002100
002200*                     NO CHANGES REQUIRED, ENTRY LOGGED PER DEPT  00002200
002300*                     STANDARD.                                   00002300
002400*    2001-07-30  MPK  RAISED LG-MAX-MON-GROUPS 10 TO 20 WITH      00002400
002500*                     MONPATH (REQ 40187).                        00002500
002600***************************************************************** 00002600
002700 01  LG-AGGREGATE-REC.                                            00002700
002800*                                                                 00002800
002900*        ------------- OVERALL (ALL-REQUEST) TOTALS ------------- 00002900
003000     05  LG-OVL-SECTION.                                          00003000
003100         10  LG-OVL-REQUEST-COUNT    PIC S9(09) COMP-3 VALUE +0.  00003100
003200*            DIAGNOSTIC BYTE VIEW, FOR "DISPLAY" DUMPS IN         00003200
003300*            299-DUMP-AGGREGATE WHEN UPSI-1 IS ON.                00003300
003400         10  LG-OVL-REQUEST-COUNT-X REDEFINES                     00003400
003500                                     LG-OVL-REQUEST-COUNT         00003500
003600                                     PIC X(05).                   00003600
003700         10  LG-OVL-STATUS-TBL.                                   00003700
003800             15  LG-OVL-STATUS-CNT   PIC S9(04) COMP VALUE +0.    00003800
003900             15  LG-OVL-STATUS-FULL-SW                            00003900
004000                                     PIC X(01) VALUE 'N'.         00004000
004100                 88  LG-OVL-STATUS-TBL-FULL   VALUE 'Y'.          00004100
004200             15  LG-OVL-STATUS-ENTRY OCCURS 30 TIMES              00004200
004300                                     INDEXED BY LG-OVL-STATUS-IDX.00004300
004400                 20  LG-OVL-STATUS-KEY       PIC 9(03).           00004400
004500                 20  LG-OVL-STATUS-COUNT     PIC S9(09) COMP-3    00004500
004600                                             VALUE +0.            00004600
004700         10  LG-OVL-PATH-TBL.                                     00004700
004800             15  LG-OVL-PATH-CNT     PIC S9(04) COMP VALUE +0.    00004800
004900             15  LG-OVL-PATH-FULL-SW PIC X(01) VALUE 'N'.         00004900
005000                 88  LG-OVL-PATH-TBL-FULL     VALUE 'Y'.          00005000
005100             15  LG-OVL-PATH-ENTRY OCCURS 20 TIMES                00005100
005200                                     INDEXED BY LG-OVL-PATH-IDX.  00005200
005300                 20  LG-OVL-PATH-KEY         PIC X(64).           00005300
005400                 20  LG-OVL-PATH-COUNT       PIC S9(09) COMP-3    00005400
005500                                             VALUE +0.            00005500
005600         10  LG-OVL-TIME-SERIES.                                  00005600
005700             15  LG-OVL-TIME-CNT     PIC S9(05) COMP VALUE +0.    00005700
005800             15  LG-OVL-TIME-VALUE OCCURS 2000 TIMES              00005800
005900                                     PIC S9(09)V9(03) COMP-3.     00005900
006000         10  LG-OVL-UPSTREAM-SERIES.                              00006000
006100             15  LG-OVL-UPSTREAM-CNT PIC S9(05) COMP VALUE +0.    00006100
006200             15  LG-OVL-UPSTREAM-VALUE OCCURS 2000 TIMES          00006200
006300                                     PIC S9(09)V9(03) COMP-3.     00006300
006400         10  LG-OVL-BYTES-SERIES.                                 00006400
006500             15  LG-OVL-BYTES-CNT    PIC S9(05) COMP VALUE +0.    00006500
006600             15  LG-OVL-BYTES-VALUE OCCURS 2000 TIMES             00006600
006700                                     PIC S9(09)V9(03) COMP-3.     00006700
006800         10  FILLER                  PIC X(08).                   00006800
006900*                                                                 00006900
007000*        ------------- PER MONITORED-PATH GROUP TOTALS -----------00007000
007100     05  LG-GRP-SECTION.                                          00007100
007200         10  LG-GRP-CNT              PIC S9(04) COMP VALUE +0.    00007200
007300         10  LG-GRP-FULL-SW          PIC X(01) VALUE 'N'.         00007300
007400             88  LG-GRP-TBL-FULL             VALUE 'Y'.           00007400
007500         10  LG-GRP-ENTRY OCCURS 20 TIMES                         00007500
007600                                     INDEXED BY LG-GRP-IDX.       00007600
007700             15  LG-GRP-PATH             PIC X(64).               00007700
007800             15  LG-GRP-REQUEST-COUNT    PIC S9(09) COMP-3        00007800
007900                                         VALUE +0.                00007900
008000             15  LG-GRP-VERB-TBL.                                 00008000
008100                 20  LG-GRP-VERB-CNT     PIC S9(04) COMP          00008100
008200                                         VALUE +0.                00008200
008300                 20  LG-GRP-VERB-ENTRY OCCURS 8 TIMES             00008300
008400                                     INDEXED BY LG-GRP-VERB-IDX.  00008400
008500                     25  LG-GRP-VERB-KEY     PIC X(08).           00008500
008600                     25  LG-GRP-VERB-COUNT   PIC S9(09) COMP-3    00008600
008700                                             VALUE +0.            00008700
008800             15  LG-GRP-STATUS-TBL.                               00008800
008900                 20  LG-GRP-STATUS-CNT   PIC S9(04) COMP          00008900
009000                                         VALUE +0.                00009000
009100                 20  LG-GRP-STATUS-ENTRY OCCURS 30 TIMES          00009100
009200                                     INDEXED BY LG-GRP-STATUS-IDX.00009200
009300                     25  LG-GRP-STATUS-KEY   PIC 9(03).           00009300
009400                     25  LG-GRP-STATUS-COUNT PIC S9(09) COMP-3    00009400
009500                                             VALUE +0.            00009500
009600             15  LG-GRP-TIME-SERIES.                              00009600
009700                 20  LG-GRP-TIME-CNT     PIC S9(05) COMP          00009700
009800                                         VALUE +0.                00009800
009900                 20  LG-GRP-TIME-VALUE OCCURS 2000 TIMES          00009900
010000                                     PIC S9(09)V9(03) COMP-3.     00010000
010100             15  LG-GRP-UPSTREAM-SERIES.                          00010100
010200                 20  LG-GRP-UPSTREAM-CNT PIC S9(05) COMP          00010200
010300                                         VALUE +0.                00010300
010400                 20  LG-GRP-UPSTREAM-VALUE OCCURS 2000 TIMES      00010400
010500                                     PIC S9(09)V9(03) COMP-3.     00010500
010600             15  LG-GRP-BYTES-SERIES.                             00010600
010700                 20  LG-GRP-BYTES-CNT    PIC S9(05) COMP          00010700
010800                                         VALUE +0.                00010800
010900                 20  LG-GRP-BYTES-VALUE OCCURS 2000 TIMES         00010900
011000                                     PIC S9(09)V9(03) COMP-3.     00011000
011100             15  FILLER                  PIC X(08).               00011100
011200     05  FILLER                          PIC X(08).               00011200
