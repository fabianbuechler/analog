000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM :  PFXCOUNT                                             00000500
000600*                                                                 00000600
000700* AUTHOR  :  R. W. STOUT                                          00000700
000800*                                                                 00000800
000900* GENERAL-PURPOSE "FIRST MATCHING BUCKET" COUNTER.  GIVEN A TABLE 00000900
001000* OF KEY/COUNT PAIRS AND AN INCOMING VALUE (AS TEXT), INCREMENTS  00001000
001100* THE COUNT OF THE FIRST EXISTING ENTRY WHOSE KEY IS A LEADING    00001100
001200* SUBSTRING OF THE VALUE -- E.G. A BUCKET KEYED "4" WOULD CATCH   00001200
001300* STATUS CODES 400, 401 AND 404.  IF NO ENTRY MATCHES AND ROOM    00001300
001400* REMAINS, A NEW ENTRY IS ADDED KEYED BY THE FULL INCOMING VALUE, 00001400
001500* SO A FIRST-SEEN STATUS CODE OPENS ITS OWN BUCKET.  A TABLE THAT 00001500
001600* IS ALREADY FULL JUST SETS LK-PFX-FULL-SW AND DROPS THE COUNT.   00001600
001700*                                                                 00001700
001800* CALLED BY LGANLYZ'S 160-ACCUMULATE-OVERALL AND 170-ACCUMULATE-  00001800
001900* GROUP AGAINST THE STATUS-CODE TABLES IN AGGREC (COPY AGGREC     00001900
002000* LG-OVL-STATUS-ENTRY / LG-GRP-STATUS-ENTRY), WHICH IS WHY THE    00002000
002100* KEY WIDTH HERE IS FIXED AT 3 -- THE SAME WIDTH AS A STATUS CODE.00002100
002200*                                                                 00002200
002300*    CHANGE LOG                                                   00002300
002400*    --------------------------------------------------------     00002400
002500*    1994-02-21  RWS  ORIGINAL, PULLED OUT OF LGANLYZ SO THE SAME 00002500
002600*                     BUCKET LOGIC COULD SERVE THE OVERALL AND    00002600
002700*                     PER-PATH STATUS TABLES WITHOUT DUPLICATING  00002700
002800*                     THE SCAN/ADD CODE TWICE.                    00002800
002900*    1998-02-20  DLK  Y2K SWEEP -- NO DATE FIELDS HERE, ENTRY     00002900
003000*                     LOGGED PER DEPT STANDARD.                   00003000
003100*    2001-06-14  TLH  KEY WIDTH WAS HARD-CODED IN TWO PLACES WHEN 00003100
003200*                     THIS WAS STILL PART OF LGANLYZ -- CONFIRMED 00003200
003300*                     BOTH CALLERS NOW AGREE ON THE 3-BYTE WIDTH  00003300
003400*                     VIA THE LINKAGE SECTION (REQ 39117).        00003400
003500*    2005-09-08  JMP  ACTUALLY WIRED UP 299-DUMP-ENTRY-CNT -- THE 00003500
003600*                     UPSI-0 SWITCH AND THE DISPLAY VIEW HAD BEEN 00003600
003700*                     SITTING HERE SINCE 1994 WITH NO CALLER (REQ 00003700
003800*                     44901).                                     00003800
003900***************************************************************** 00003900
004000 IDENTIFICATION DIVISION.                                         00004000
004100 PROGRAM-ID.        PFXCOUNT.                                     00004100
004200 AUTHOR.            R W STOUT.                                    00004200
004300 INSTALLATION.      SYSTEMS GROUP - BATCH REPORTING.              00004300
004400 DATE-WRITTEN.      02/21/94.                                     00004400
004500 DATE-COMPILED.                                                   00004500
004600 SECURITY.          UNCLASSIFIED.                                 00004600
004700*                                                                 00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.   IBM-370.                                      00005000
005100 OBJECT-COMPUTER.   IBM-370.                                      00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     UPSI-0 ON STATUS IS LG-DIAG-SW-ON                            00005300
005400            OFF STATUS IS LG-DIAG-SW-OFF.                         00005400
005500     CLASS LG-DIGIT-CLASS IS '0' THRU '9'.                        00005500
005600*                                                                 00005600
005700 DATA DIVISION.                                                   00005700
005800 WORKING-STORAGE SECTION.                                         00005800
005900*                                                                 00005900
006000*        SIMPLE UNGROUPED SCALARS, KEPT AS STANDALONE 77-LEVEL    00006000
006100*        ITEMS THE WAY WRKSFINL KEEPS SUB1/SUB2/FILE-STATUS.      00006100
006200 77  WS-I                             PIC S9(04) COMP VALUE +0.   00006200
006300 77  WS-KEY-LEN                       PIC S9(02) COMP VALUE +0.   00006300
006400 77  WS-FOUND-SW                      PIC X(01) VALUE 'N'.        00006400
006500     88  WS-ENTRY-FOUND                   VALUE 'Y'.              00006500
006600*                                                                 00006600
006700*        DIAGNOSTIC BYTE VIEW OF THE ENTRY COUNT, DISPLAYED BY    00006700
006800*        299-DUMP-ENTRY-CNT WHEN UPSI-0 IS ON.                    00006800
006900 01  WS-ENTRY-CNT-DISPLAY             PIC S9(04) COMP.            00006900
007000 01  WS-ENTRY-CNT-DISPLAY-X REDEFINES WS-ENTRY-CNT-DISPLAY        00007000
007100                                      PIC X(02).                  00007100
007200*                                                                 00007200
007300 LINKAGE SECTION.                                                 00007300
007400 01  LK-PFX-MAX-ENTRIES               PIC S9(04) COMP.            00007400
007500 01  LK-PFX-ENTRY-CNT                 PIC S9(04) COMP.            00007500
007600 01  LK-PFX-FULL-SW                   PIC X(01).                  00007600
007700     88  LK-PFX-TBL-FULL                  VALUE 'Y'.              00007700
007800 01  LK-PFX-ENTRY-TBL OCCURS 30 TIMES                             00007800
007900                                       INDEXED BY LK-PFX-IDX.     00007900
008000     05  LK-PFX-KEY                   PIC 9(03).                  00008000
008100     05  LK-PFX-KEY-X REDEFINES LK-PFX-KEY                        00008100
008200                                       PIC X(03).                 00008200
008300     05  LK-PFX-COUNT                 PIC S9(09) COMP-3.          00008300
008400     05  LK-PFX-COUNT-X REDEFINES LK-PFX-COUNT                    00008400
008500                                       PIC X(06).                 00008500
008600 01  LK-PFX-VALUE-TEXT                PIC X(03).                  00008600
008700*                                                                 00008700
008800 PROCEDURE DIVISION USING LK-PFX-MAX-ENTRIES                      00008800
008900                           LK-PFX-ENTRY-CNT                       00008900
009000                           LK-PFX-FULL-SW                         00009000
009100                           LK-PFX-ENTRY-TBL                       00009100
009200                           LK-PFX-VALUE-TEXT.                     00009200
009300*                                                                 00009300
009400 0000-MAIN-COUNT.                                                 00009400
009500     MOVE 'N' TO WS-FOUND-SW.                                     00009500
009600     MOVE 1 TO WS-I.                                              00009600
009700     PERFORM 100-TEST-ONE-ENTRY                                   00009700
009800         UNTIL WS-I > LK-PFX-ENTRY-CNT                            00009800
009900            OR WS-ENTRY-FOUND.                                    00009900
010000     IF NOT WS-ENTRY-FOUND                                        00010000
010100         PERFORM 200-ADD-NEW-ENTRY                                00010100
010200     END-IF.                                                      00010200
010300     MOVE LK-PFX-ENTRY-CNT TO WS-ENTRY-CNT-DISPLAY.               00010300
010400     IF LG-DIAG-SW-ON                                             00010400
010500         PERFORM 299-DUMP-ENTRY-CNT                               00010500
010600     END-IF.                                                      00010600
010700     GOBACK.                                                      00010700
010800*                                                                 00010800
010900 100-TEST-ONE-ENTRY.                                              00010900
011000     SET LK-PFX-IDX TO WS-I.                                      00011000
011100     PERFORM 150-FIND-KEY-LENGTH.                                 00011100
011200     IF WS-KEY-LEN > 0                                            00011200
011300             AND LK-PFX-VALUE-TEXT (1:WS-KEY-LEN) =               00011300
011400                 LK-PFX-KEY-X (LK-PFX-IDX) (1:WS-KEY-LEN)         00011400
011500         ADD 1 TO LK-PFX-COUNT (LK-PFX-IDX)                       00011500
011600         MOVE 'Y' TO WS-FOUND-SW                                  00011600
011700     END-IF.                                                      00011700
011800     ADD 1 TO WS-I.                                               00011800
011900*                                                                 00011900
012000*        TRIMS TRAILING BLANKS OFF THE CURRENT BUCKET KEY SO A    00012000
012100*        SHORT KEY LIKE "4" (STORED "4  ") MATCHES AS A 1-BYTE    00012100
012200*        PREFIX RATHER THAN A 3-BYTE MISMATCH.                    00012200
012300 150-FIND-KEY-LENGTH.                                             00012300
012400     MOVE 3 TO WS-KEY-LEN.                                        00012400
012500     PERFORM 155-TEST-ONE-KEY-BYTE                                00012500
012600         UNTIL WS-KEY-LEN = 0                                     00012600
012700            OR LK-PFX-KEY-X (LK-PFX-IDX) (WS-KEY-LEN:1)           00012700
012800               NOT = SPACE.                                       00012800
012900*                                                                 00012900
013000 155-TEST-ONE-KEY-BYTE.                                           00013000
013100     SUBTRACT 1 FROM WS-KEY-LEN.                                  00013100
013200*                                                                 00013200
013300 200-ADD-NEW-ENTRY.                                               00013300
013400     IF LK-PFX-ENTRY-CNT < LK-PFX-MAX-ENTRIES                     00013400
013500         ADD 1 TO LK-PFX-ENTRY-CNT                                00013500
013600         SET LK-PFX-IDX TO LK-PFX-ENTRY-CNT                       00013600
013700         MOVE LK-PFX-VALUE-TEXT TO LK-PFX-KEY-X (LK-PFX-IDX)      00013700
013800         MOVE 1 TO LK-PFX-COUNT (LK-PFX-IDX)                      00013800
013900     ELSE                                                         00013900
014000         MOVE 'Y' TO LK-PFX-FULL-SW                               00014000
014100     END-IF.                                                      00014100
014200*                                                                 00014200
014300*        DIAGNOSTIC DUMP OF THE BUCKET COUNT -- ONLY FIRES WHEN   00014300
014400*        UPSI-0 IS ON, FOR A DEVELOPER CHECKING WHETHER THE TABLE 00014400
014500*        IS FILLING UP FASTER THAN EXPECTED AT THE CONSOLE.       00014500
014600 299-DUMP-ENTRY-CNT.                                              00014600
014700     DISPLAY 'PFXCOUNT - ENTRY CNT: ' WS-ENTRY-CNT-DISPLAY-X      00014700
014800             ' FULL-SW: ' LK-PFX-FULL-SW.                         00014800
